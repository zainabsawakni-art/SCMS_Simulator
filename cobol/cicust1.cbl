000100*
000200*****************************************************************
000300*                                                               *
000400*                 CIES     Customer (Borrower) Rules            *
000500*          Rules C1 Through C12, C-Shock, C-Insol, C-Comp,      *
000600*              C-Contr, C-Clear And C-Rating-Class              *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300     program-id.         cicust1.
001400*
001500*    Author.             V. B. Coen FBCS, FIDM, FIDPM, 06/03/1991.
001600*                        For Applewood Computers.
001700*
001800*    Installation.       Applewood Computers - Special Systems.
001900*
002000*    Date-Written.       06/03/1991.
002100*
002200*    Date-Compiled.
002300*
002400*    Security.           Copyright (C) 1991-2026, V. B. Coen.
002500*                        Distributed under the GNU General
002600*                        Public License. See file COPYING.
002700*
002800*    Remarks.            One CUSTOMER's business rules, per the
002900*                        function code passed in LK-Function-Code.
003000*                        CALLed once per customer per rule, by
003100*                        ci000 at setup and ci900 every month.
003200*                        No files, no random generation of its
003300*                        own - random draws and the neighbourhood
003400*                        average are supplied by the caller.
003500*
003600*    Function codes.
003700*                        01  C1  Financing (loan) creation.
003800*                        02  C2  Preferred payment day (setup).
003900*                        03  C3  Initial premium rate.
004000*                        04  C4  Lamda (peer effect weight).
004100*                        05  C5  Alpha-1/Alpha-2 response weights.
004200*                        06  C6  Membership setup.
004300*                        07  C8  Rating (runs C7 and C10 inside).
004400*                        08  C9  Premium (monthly).
004500*                        09  C-Shock  Monthly insolvency shock.
004600*                        10  C-Contr  Post month's contribution.
004700*                        11  C-Insol  Insolvency deficit.
004800*                        12  C-Comp   Apply compensation received.
004900*                        13  C11 Debt amortisation.
005000*                        14  C12 Consistency balance.
005100*                        15  C-Clear  Loan matured/expelled - clear.
005200*                        16  C-Rating-Class  Report letter A/B/C.
005300*
005400* Changes:
005500* 06/03/91 vbc - 1.0.00 Created.
005600* 02/09/91 vbc -    .01 C1 duration/installment now drawn from a
005700*                       uniform range per rule, was fixed midpoint.
005800* 30/09/92 vbc -    .02 C-Insol Deficit now off Installment, not
005900*                       Performing-Debt - audit query CI019.
006000* 08/01/96 vbc - 1.1.00 C10 expulsion test folded into C8, req CI041.
006100* 1998-09-21 vbc - Y2K review: Cust-Patch-Month/Cust-Duration are
006200*                elapsed-month counters, not calendar dates -
006300*                reviewed, no change required. CI050.
006400* 14/03/03 vbc - 1.1.01 C-Rating-Class boundaries corrected to
006500*                match the published rating table, fault CI061.
006600* 22/10/09 vbc - 1.2.00 Function codes renumbered to match the
006700*                world engine's call sequence one-for-one after
006800*                the W2/C8 rewrite - see ci900 change log.
006810* 04/03/24 vbc - 1.2.01 Corrected the header note against C-Rating-
006820*                Class - it is called from ci900's cd010-Tally-One,
006830*                not printed direct from a bb270 that never existed.
006900*
007000*****************************************************************
007100*
007200* This program is part of the CIES batch simulation, built on the
007300* Applewood Computers Accounting System toolkit.  Copyright (c)
007400* 1991-2026, V. B. Coen. Distributed under the GNU General Public
007500* License version 3 or later, for personal and in-house business
007600* use; repackaging or resale requires the copyright holder's
007700* written agreement.  Distributed in the hope it will be useful
007800* but WITHOUT ANY WARRANTY, not even of MERCHANTABILITY or of
007900* FITNESS FOR A PARTICULAR PURPOSE.
008000*
008100*****************************************************************
008200*
008300 environment             division.
008400*===============================
008500*
008600 configuration            section.
008700 special-names.
008800     class ci-yes-no is "Y" "N".
008900*
009000 data                     division.
009100*===============================
009200*
009300 working-storage          section.
009400*------------------------
009500 77  prog-name               pic x(15) value "CICUST1 (1.2.01)".
009600*
009700 01  ws-work-fields.
009800     03  ws-range             pic s9(7)v9(6)      comp-3.
009810     03  ws-range-dump redefines ws-range pic x(6).
009900     03  ws-half-width        pic s9(2)v9(6)      comp-3.
010000     03  ws-base              pic s9(2)v9(6)      comp-3.
010100     03  ws-lo-day            pic s9(3)          comp.
010200     03  ws-hi-day            pic s9(3)          comp.
010300     03  ws-d-minus-1         pic s9(3)          comp.
010400     03  ws-d1                pic s9(2)v9(6)      comp-3.
010500     03  ws-prev-installment  pic s9(7)v99        comp-3.
010510     03  ws-prev-instal-dump redefines ws-prev-installment pic x(5).
010600*
010700*    Rating boundaries table, C-Rating-Class - points cut-offs
010800*    for classes A/B/C, held packed so the whole cut-table can
010900*    be dumped as one field on the trace listing.
011000 01  ws-rating-cuts.
011100     03  ws-cut-a-hi          pic 9(3)          comp value 010.
011200     03  ws-cut-b-hi          pic 9(3)          comp value 019.
011300 01  ws-rating-cuts-n redefines ws-rating-cuts
011400                              pic 9(6)          comp.
011500*
011600 linkage                  section.
011700*===============
011800*
011900 01  lk-function-code         pic xx.
012000     88  lk-fn-c1                 value "01".
012100     88  lk-fn-c2                 value "02".
012200     88  lk-fn-c3                 value "03".
012300     88  lk-fn-c4                 value "04".
012400     88  lk-fn-c5                 value "05".
012500     88  lk-fn-c6                 value "06".
012600     88  lk-fn-c8                 value "07".
012700     88  lk-fn-c9                 value "08".
012800     88  lk-fn-c-shock             value "09".
012900     88  lk-fn-c-contr             value "10".
013000     88  lk-fn-c-insol             value "11".
013100     88  lk-fn-c-comp              value "12".
013200     88  lk-fn-c11                value "13".
013300     88  lk-fn-c12                value "14".
013400     88  lk-fn-c-clear             value "15".
013500     88  lk-fn-c-rating            value "16".
013600*
013700 copy "ciparm1.cob".
013800 copy "cicust1.cob".
013900 copy "cicall1.cob".
014000*
014100 procedure  division using lk-function-code
014200                            ci-parameter-record
014300                            ci-customer-record
014400                            ci-call-parameters.
014500*========================================
014600*
014700 rr000-Main               section.
014800***************************************
014900     evaluate true
015000         when lk-fn-c1        perform rr010-C1  thru rr010-Exit
015100         when lk-fn-c2        perform rr020-C2  thru rr020-Exit
015200         when lk-fn-c3        perform rr030-C3  thru rr030-Exit
015300         when lk-fn-c4        perform rr040-C4  thru rr040-Exit
015400         when lk-fn-c5        perform rr050-C5  thru rr050-Exit
015500         when lk-fn-c6        perform rr060-C6  thru rr060-Exit
015600         when lk-fn-c8        perform rr080-C8  thru rr080-Exit
015700         when lk-fn-c9        perform rr090-C9  thru rr090-Exit
015800         when lk-fn-c-shock   perform rr100-C-Shock
015900                                   thru rr100-Exit
016000         when lk-fn-c-contr   perform rr110-C-Contr
016100                                   thru rr110-Exit
016200         when lk-fn-c-insol   perform rr120-C-Insol
016300                                   thru rr120-Exit
016400         when lk-fn-c-comp    perform rr130-C-Comp
016500                                   thru rr130-Exit
016600         when lk-fn-c11       perform rr140-C11 thru rr140-Exit
016700         when lk-fn-c12       perform rr150-C12 thru rr150-Exit
016800         when lk-fn-c-clear   perform rr160-C-Clear
016900                                   thru rr160-Exit
017000         when lk-fn-c-rating  perform rr170-C-Rating-Class
017100                                   thru rr170-Exit
017200         when other
017300              continue
017400     end-evaluate.
017500     goback.
017600*
017700 rr000-Exit.  exit section.
017800*
017900 rr010-C1                 section.
018000***************************************
018100*    Rule C1 - Financing.  Installment and duration each drawn
018200*    uniformly from the PARAMS range using the caller's random
018300*    draws 1 and 2.  Debt = Installment * Duration.
018400*
018500     compute  ws-range = ci-prm-max-installment -
018600                          ci-prm-min-installment.
018700     compute  cust-installment rounded =
018800               ci-prm-min-installment +
018900               (ci-call-random(1) * ws-range).
019000     compute  cust-duration =
019100               ci-prm-min-periods +
019200               (ci-call-random(2) *
019300               (ci-prm-max-periods - ci-prm-min-periods)).
019400     compute  cust-debt rounded =
019500               cust-installment * cust-duration.
019600     move     cust-debt        to cust-gross-debt.
019700     move     cust-debt        to cust-performing-debt.
019800     add      cust-debt        to cust-cum-debt.
019900*
020000 rr010-Exit.  exit section.
020100*
020200 rr020-C2                 section.
020300***************************************
020400*    Rule C2 - payment-day setup.  D = randint(1,Max-Day);
020500*    P-Day = Day = D;  B-Risk = Day / 30.
020600*
020700     compute  cust-d =
020800               1 + (ci-call-random(1) * (ci-prm-max-day - 1)).
020900     if       cust-d < 1
021000              move 1 to cust-d.
021100     move     cust-d to cust-p-day.
021200     move     cust-d to cust-day.
021300     compute  cust-b-risk rounded = cust-day / 30.
021400*
021500 rr020-Exit.  exit section.
021600*
021700 rr030-C3                 section.
021800***************************************
021900*    Rule C3 - initial contribution rate off D, opening premium.
022000*
022100     compute  ws-d-minus-1 = cust-d - 1.
022200     if       ws-d-minus-1 < 1
022300              move 1 to ws-d-minus-1.
022400     compute  cust-d-contribution rounded =
022500               (ci-prm-base-rate / 100) +
022600               ((ci-prm-premium-incr / 100) * ws-d-minus-1).
022700     if       ci-prm-base-rate > zero
022800              compute cust-std-contribution rounded =
022900                      (cust-d-contribution /
023000                      (ci-prm-base-rate / 100)) / 30
023100     else
023200              move    zero to cust-std-contribution
023300     end-if.
023400*
023500 rr030-Exit.  exit section.
023600*
023700 rr040-C4                 section.
023800***************************************
023900*    Rule C4 - Lamda, peer-effect weight, uniform about the
024000*    Peer-Effect parameter, clamped to 0 thru 1.
024100*
024200     compute  ws-half-width = ci-prm-randomness / 100.
024300     compute  ws-base       = ci-prm-peer-effect / 100.
024400     compute  cust-lamda rounded =
024500               ws-base *
024600               (1 + (((ci-call-random(1) * 2) - 1) * ws-half-width)).
024700     if       cust-lamda < zero
024800              move zero to cust-lamda.
024900     if       cust-lamda > 1
025000              move 1    to cust-lamda.
025100*
025200 rr040-Exit.  exit section.
025300*
025400 rr050-C5                 section.
025500***************************************
025600*    Rule C5 - Alpha-1/Alpha-2 response weights, each uniform
025700*    about the matching PARAMS response weight.
025800*
025900     compute  ws-half-width = ci-prm-randomness / 100.
026000     compute  cust-alpha-1 rounded =
026100               ci-prm-p-day-response *
026200               (1 + (((ci-call-random(1) * 2) - 1) * ws-half-width)).
026300     compute  cust-alpha-2 rounded =
026400               ci-prm-premium-response *
026500               (1 + (((ci-call-random(2) * 2) - 1) * ws-half-width)).
026600*
026700 rr050-Exit.  exit section.
026800*
026900 rr060-C6                 section.
027000***************************************
027100*    Rule C6 - membership setup.  Points = 100 - (D - 1);
027200*    On-Time/Late reset; Membership active.
027300*
027400     compute  cust-points = 100 - (cust-d - 1).
027500     move     zero to cust-on-time-payment.
027600     move     zero to cust-late-payment.
027700     move     1    to cust-membership.
027800*
027900 rr060-Exit.  exit section.
028000*
028100 rr080-C8                 section.
028200***************************************
028300*    Rule C8 - Rating.  Skipped by the caller once Patch-Month
028400*    exceeds Duration or Membership is off.  Runs C7 (this
028500*    month's preferred day) then the peer-weighted risk blend,
028600*    then C10 (membership update) below.
028700*
028800*    C7 - preferred day, randint(max(D-1,1), D+1), capped.
028900     compute  ws-lo-day = cust-d - 1.
029000     if       ws-lo-day < 1
029100              move 1 to ws-lo-day.
029200     compute  ws-hi-day = cust-d + 1.
029300     compute  cust-p-day =
029400               ws-lo-day +
029500               (ci-call-random(1) * (ws-hi-day - ws-lo-day + 1)).
029600     if       cust-p-day < ws-lo-day
029700              move ws-lo-day to cust-p-day.
029800     if       cust-p-day > ci-prm-max-day + 1
029900              compute cust-p-day = ci-prm-max-day + 1.
030000*
030100*    D1 - own behavioural term, own preferred day vs premium.
030200     compute  ws-d1 rounded =
030300               (cust-alpha-1 * (cust-p-day / 30)) -
030400               (cust-alpha-2 * cust-std-premium).
030500*
030600*    B-Risk - blend of own D1 and the neighbourhood average
030700*    (CI-Call-D2-Avg, computed by the caller from the Moore
030800*    neighbour table), floored at 1/30 (one day).
030900     compute  cust-b-risk rounded =
031000               ((1 - cust-lamda) * ws-d1) +
031100               (cust-lamda * ci-call-d2-avg).
031200     if       cust-b-risk < (1 / 30)
031300              compute cust-b-risk = 1 / 30.
031400     compute  cust-day rounded = cust-b-risk * 30.
031500     if       cust-day < 1
031600              move 1 to cust-day.
031700*
031800     perform  rs010-C10 thru rs010-Exit.
031900*
032000 rr080-Exit.  exit section.
032100*
032200 rs010-C10.
032300*    Rule C10 - membership update.  On-time if Day did not pass
032400*    Max-Day - 1; four late months in a row/total expels.
032500     compute  cust-points = 100 - (cust-day - 1).
032600     if       cust-day not > (ci-prm-max-day - 1)
032700              add 1 to cust-on-time-payment
032800     else
032900              add 1 to cust-late-payment
033000     end-if.
033100     if       cust-late-payment > 3
033200              move 0 to cust-membership.
033300 rs010-Exit.  exit.
033400*
033500 rr090-C9                 section.
033600***************************************
033700*    Rule C9 - premium.  Skipped by the caller once out of term
033800*    or expelled.
033900*
034000     compute  cust-d-contribution rounded =
034100               (ci-prm-base-rate / 100) +
034200               ((ci-prm-premium-incr / 100) * (cust-day - 1)).
034300     if       ci-prm-base-rate > zero
034400              compute cust-std-contribution rounded =
034500                      (cust-d-contribution /
034600                      (ci-prm-base-rate / 100)) / 30
034700              compute cust-std-premium rounded =
034800                      cust-std-contribution - (1 / 30)
034900     else
035000              move    zero to cust-d-contribution
035100              move    zero to cust-std-contribution
035200              move    zero to cust-std-premium
035300     end-if.
035400*
035500 rr090-Exit.  exit section.
035600*
035700 rr100-C-Shock             section.
035800***************************************
035900*    Monthly shock test - random draw 1 against Insolvency-Risk
036000*    (both on the 1-100 scale).  On shock, an Unpaid-Fraction
036100*    (mean, +/- Randomness) of Installment is set aside as this
036200*    month's Insolvency-Fraction, capped at 1.0.
036300*    A customer skipped here (matured/expelled) retains last
036400*    month's Shock/Insolvency-Fraction values untouched.
036500     if       cust-patch-month not > cust-duration
036600         and  cust-is-member
036700              if      (ci-call-random(1) * 100) <=
036800                      ci-prm-insolvency-risk
036900                      move    1 to cust-shock
037000                      compute ws-half-width =
037100                              ci-prm-randomness / 100
037200                      compute cust-insolv-fraction rounded =
037300                              (ci-prm-unpaid-fraction / 100) *
037400                              (1 + (((ci-call-random(2) * 2) - 1) *
037500                              ws-half-width))
037600                      if      cust-insolv-fraction > 1
037700                              move 1 to cust-insolv-fraction
037800                      end-if
037900                      if      cust-insolv-fraction < 0
038000                              move 0 to cust-insolv-fraction
038100                      end-if
038200              else
038300                      move     0 to cust-shock
038400                      move     zero to cust-insolv-fraction
038500              end-if
038600     end-if.
038700*
038800 rr100-Exit.  exit section.
038900*
039000 rr110-C-Contr             section.
039100***************************************
039200*    Post this month's contribution.  Prev-Installment allows
039300*    for this month's shock write-down before the rate is
039400*    applied; when the incentive system is off the base rate is
039500*    used instead of the rated D-Contribution.
039600*
039700     if       cust-patch-month not > cust-duration
039800         and  cust-is-member
039900              compute ws-prev-installment rounded =
040000                      (1 - (cust-shock * cust-insolv-fraction)) *
040100                      cust-installment
040200              if      ci-incentive-off
040300                      compute cust-d-contribution rounded =
040400                              ci-prm-base-rate / 100
040500              end-if
040600              compute cust-paid-contribution rounded =
040700                      cust-d-contribution * ws-prev-installment
040800              add     cust-installment to cust-cum-installment
040900              add     cust-paid-contribution
041000                      to cust-cum-paid-contrib
041100     else
041200              move    zero to cust-paid-contribution
041300     end-if.
041400     move     cust-paid-contribution to ci-call-result-1.
041500*
041600 rr110-Exit.  exit section.
041700*
041800 rr120-C-Insol             section.
041900***************************************
042000*    Insolvency deficit - this month's shock fraction applied
042100*    against the standing Installment, not the debt balance.
042200*
042300     if       cust-patch-month not > cust-duration
042400         and  cust-is-member
042500              compute cust-deficit rounded =
042600                      cust-shock * cust-insolv-fraction *
042700                      cust-installment
042800              add     cust-deficit to cust-cum-deficit
042900              compute cust-paid-installment rounded =
043000                      cust-installment - cust-deficit
043100              add     cust-paid-installment to cust-cum-paid-instal
043200     else
043300              move    zero to cust-deficit
043400              move    zero to cust-paid-installment
043500     end-if.
043600     move     cust-deficit         to ci-call-result-1.
043700     move     cust-paid-installment to ci-call-result-2.
043800*
043900 rr120-Exit.  exit section.
044000*
044100 rr130-C-Comp              section.
044200***************************************
044300*    Apply this month's compensation share (CI-Call-Amount-1,
044400*    the same fraction for every customer, set by the caller
044500*    from rule W5) against this month's Deficit.
044600*
044700     if       cust-patch-month not > cust-duration
044800         and  cust-is-member
044900              compute cust-comp-received rounded =
045000                      ci-call-amount-1 * cust-deficit
045100              subtract cust-comp-received from cust-cum-deficit
045200              add      cust-comp-received to cust-cum-compensation
045300              move     cust-cum-deficit to cust-non-perf-debt
045400     else
045500              move    zero to cust-comp-received
045600     end-if.
045700     move     cust-comp-received to ci-call-result-1.
045800*
045900 rr130-Exit.  exit section.
046000*
046100 rr140-C11                 section.
046200***************************************
046300*    Rule C11 - debt amortisation, one installment off the
046400*    performing balance, floored at zero.
046500*
046600     if       cust-patch-month not > cust-duration
046700         and  cust-is-member
046800              subtract cust-installment from cust-debt
046900              if      cust-debt < zero
047000                      move zero to cust-debt
047100              end-if
047200              move    cust-debt to cust-performing-debt
047300     end-if.
047400*
047500 rr140-Exit.  exit section.
047600*
047700 rr150-C12                 section.
047800***************************************
047900*    Rule C12 - consistency check, expected zero.
048000*
048100     if       cust-patch-month not > cust-duration
048200         and  cust-is-member
048300              compute cust-balance rounded =
048400                      cust-installment - cust-paid-installment -
048500                      cust-deficit
048600     end-if.
048700*
048800 rr150-Exit.  exit section.
048900*
049000 rr160-C-Clear             section.
049100***************************************
049200*    Loan matured or expelled - clear to Status 0 and blank the
049300*    period fields; cumulative totals, D/P-Day/Lamda/Alpha/
049400*    Points survive for the next round.
049500*
049600     move     0     to cust-status.
049700     move     zero  to cust-installment.
049800     move     zero  to cust-paid-contribution.
049900     move     zero  to cust-deficit.
050000     move     zero  to cust-paid-installment.
050100     move     zero  to cust-comp-received.
050200     move     zero  to cust-addl-compensation.
050300     move     zero  to cust-debt.
050400     move     zero  to cust-d-contribution.
050500     move     zero  to cust-std-contribution.
050600     move     zero  to cust-std-premium.
050700     move     zero  to cust-day.
050800     move     zero  to cust-b-risk.
050900     move     zero  to cust-on-time-payment.
051000     move     zero  to cust-late-payment.
051100*
051200 rr160-Exit.  exit section.
051300*
051400 rr170-C-Rating-Class      section.
051500***************************************
051600*    Report-only rating letter, returned coded 1=A 2=B 3=C in
051700*    CI-Call-Result-Code (ci900's cd010-Tally-One counts them).
051800*
051900     evaluate true
052000         when cust-day >= 1 and cust-day <= ws-cut-a-hi
052100              move 1 to ci-call-result-code
052200         when cust-day <= ws-cut-b-hi
052300              move 2 to ci-call-result-code
052400         when other
052500              move 3 to ci-call-result-code
052600     end-evaluate.
052700*
052800 rr170-Exit.  exit section.
052900*
