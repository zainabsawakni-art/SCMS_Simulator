000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For CIES Bank Ledger  *
000500*     One occurrence per run - held in WS  *
000600*******************************************
000700*
001100* 05/03/91 vbc - Created for the CIES rating/insurance run.
001200* 21/07/94 vbc - Widened all three fields to 13.2 after the
001300*                350-period soak test overflowed 11.2, fault CI033.
001400*
002400 01  CI-Bank-Record.
002500*    Cumulative cash - can go negative, cibank1 warns but does
002600*    not abort (message CI102).
002700     03  Bank-Cash                pic s9(13)v99      comp-3.
002800*    Performing plus non-performing customer debt.
002900     03  Bank-Receivables         pic s9(13)v99      comp-3.
003000*    Cash plus receivables.
003100     03  Bank-Assets              pic s9(13)v99      comp-3.
003200     03  filler                   pic x(8).
003300*
