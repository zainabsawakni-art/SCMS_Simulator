000100*
000200*******************************************
000300*                                          *
000400*  Generic CALL Parameter Block, Shared By  *
000500*   ci000/ci900 When CALLing cicust1,       *
000600*   cibank1 Or cifund1 - One Layout For     *
000700*   Every Function Code, Only The Fields    *
000800*   That Function Needs Are Set/Used.       *
000900*******************************************
001000*
001100* 07/03/91 vbc - Created, replaces the separate parameter lists
001200*                each rule started out with - too many CALL
001300*                formats to keep straight across three CALLed
001400*                modules, see note against fault CI017.
001500* 1998-09-14 vbc - Y2K sweep - CI-Call-Month is an elapsed count
001600*                from start of run, not a calendar month, no
001700*                change needed here.
001800*
002000 01  CI-Call-Parameters.
002100*    Up to three uniform (0,1) random draws for the function.
002200     03  CI-Call-Random           pic s9v9(6)       comp-3
002300                                  occurs 3 times.
002400*    Moore-neighbourhood average, rule C8 only.
002500     03  CI-Call-D2-Avg           pic s9(1)v9(6)     comp-3.
002600*    Elapsed month number, monthly rules only.
002700     03  CI-Call-Month            pic 9(3)          comp.
002800*    Generic amount operands - meaning depends on function code.
002900     03  CI-Call-Amount-1         pic s9(11)v99      comp-3.
003000     03  CI-Call-Amount-2         pic s9(11)v99      comp-3.
003100*    Generic Y/N operand, e.g. on-time-payment this month.
003200     03  CI-Call-Flag-1           pic x.
003300*    Generic returned amount/result, meaning depends on function.
003400     03  CI-Call-Result-1         pic s9(11)v99      comp-3.
003500     03  CI-Call-Result-2         pic s9(11)v99      comp-3.
003600*    Generic returned single-digit code, e.g. rating class 1-5.
003700     03  CI-Call-Result-Code      pic 9             comp.
003800     03  filler                   pic x(8).
003900*
