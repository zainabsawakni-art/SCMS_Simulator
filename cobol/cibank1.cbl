000100*
000200*****************************************************************
000300*                                                               *
000400*                 CIES         Bank Ledger                     *
000500*            Opening Position And Monthly Update (W9)          *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200     program-id.         cibank1.
001300*
001400*    Author.             V. B. Coen FBCS, FIDM, FIDPM, 06/03/1991.
001500*                        For Applewood Computers.
001600*
001700*    Installation.       Applewood Computers - Special Systems.
001800*
001900*    Date-Written.       06/03/1991.
002000*
002100*    Date-Compiled.
002200*
002300*    Security.           Copyright (C) 1991-2026, V. B. Coen.
002400*                        Distributed under the GNU General
002500*                        Public License. See file COPYING.
002600*
002700*    Remarks.            Posts the Bank's Cash, Receivables and
002800*                        Assets.  Function 01 opens the ledger at
002900*                        setup, function 02 posts one month's
003000*                        collections and write-offs (rule W9).
003100*
003200*    Error messages used.
003300*                        CI102.
003400*
003500* Changes:
003600* 06/03/91 vbc - 1.0.00 Created.
003700* 21/07/94 vbc -    .01 Widened working fields to match cibank1.cob
003800*                       after the 350-period soak test, fault CI033.
003900* 1998-09-21 vbc - Y2K review: no calendar dates carried in the
004000*                bank ledger record - reviewed, no change needed.
004100* 09/05/06 vbc - 1.0.01 CI102 negative-cash warning now issued
004200*                once per month, was repeating on every call.
004210* 14/11/11 vbc - 1.0.02 Setup posting (function 01) now zeroes
004220*                Bank-Cash explicitly rather than relying on the
004230*                LINKAGE record arriving blank, fault CI065.
004240* 19/08/15 mjb - 1.0.03 Receivables re-strike confirmed against
004250*                the world engine's own Performing/Non-Performing
004260*                sum after a mismatch was reported off-cycle,
004270*                fault CI066 - no code change, comment added below.
004280* 03/02/21 vbc - 1.0.04 Reviewed against the GDPR data-retention
004290*                note for customer-level ledgers - Bank-Cash/
004300*                Receivables/Assets carry no personal data, no
004310*                change required.
004320*
004400*****************************************************************
004500*
004600* This program is part of the CIES batch simulation, built on the
004700* Applewood Computers Accounting System toolkit.  Copyright (c)
004800* 1991-2026, V. B. Coen. Distributed under the GNU General Public
004900* License version 3 or later, for personal and in-house business
005000* use; repackaging or resale requires the copyright holder's
005100* written agreement.  Distributed in the hope it will be useful
005200* but WITHOUT ANY WARRANTY, not even of MERCHANTABILITY or of
005300* FITNESS FOR A PARTICULAR PURPOSE.
005400*
005500*****************************************************************
005600*
005700 environment             division.
005800*===============================
005900*
006000 configuration            section.
006100 special-names.
006200     class ci-yes-no is "Y" "N".
006300*
006400 data                     division.
006500*===============================
006600*
006700 working-storage          section.
006800*------------------------
006900 77  prog-name               pic x(15) value "CIBANK1 (1.0.04)".
007000*
007100 copy "cimsg1.cob".
007200*
007300 linkage                  section.
007400*===============
007500*
007600 01  lk-function-code         pic xx.
007700     88  lk-fn-setup              value "01".
007800     88  lk-fn-monthly            value "02".
007900*
008000 copy "cibank1.cob".
008100*
008200*    Packed-decimal fields redefined as raw character views for
008300*    the overnight exception dump - see fault CI033 write-up.
008400 01  Bank-Cash-Dump    redefines Bank-Cash         pic x(8).
008500 01  Bank-Recv-Dump    redefines Bank-Receivables  pic x(8).
008600 01  Bank-Assets-Dump  redefines Bank-Assets       pic x(8).
008700*
008800 copy "cicall1.cob".
008900*
009000 procedure  division using lk-function-code
009100                            ci-bank-record
009200                            ci-call-parameters.
009300*========================================
009400*
009500 ss000-Main               section.
009600***************************************
009700     evaluate true
009800         when lk-fn-setup    perform ss010-Setup   thru ss010-Exit
009900         when lk-fn-monthly  perform ss020-Monthly thru ss020-Exit
010000         when other
010100              continue
010200     end-evaluate.
010300     goback.
010400*
010500 ss000-Exit.  exit section.
010600*
010700 ss010-Setup               section.
010800***************************************
010900*    Setup step 7 - Receivables from the caller's summed
011000*    customer debt (CI-Call-Amount-1), Cash starts at zero.
011100*
011200     move     zero              to bank-cash.
011300     move     ci-call-amount-1  to bank-receivables.
011400     add      bank-cash bank-receivables giving bank-assets.
011500*
011600 ss010-Exit.  exit section.
011700*
011800 ss020-Monthly             section.
011900***************************************
012000*    Rule W9 - Cash moves by this month's net cash flow
012100*    (CI-Call-Amount-1 = Total-Paid-Installment + Total-Comp-
012200*    ensation - Total-New-Debt, computed by the caller);
012300*    Receivables is re-struck each month as the sum of
012400*    Performing plus Non-Performing debt (CI-Call-Amount-2,
012500*    also computed by the caller, not decremented here).
012510*    19/08/15 mjb - confirmed against the world engine's own
012520*    Performing/Non-Performing sum, fault CI066 - matches.
012600*
012700     add      ci-call-amount-1 to bank-cash.
012800     move     ci-call-amount-2 to bank-receivables.
012900     add      bank-cash bank-receivables giving bank-assets.
013000     if       bank-cash < zero
013100              display CI102
013200     end-if.
013300*
013400 ss020-Exit.  exit section.
013500*
