000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For CIES Run          *
000500*           Parameter Block                *
000600*     One occurrence per run - held in WS  *
000700*******************************************
000800*  Working length approx 210 bytes packed.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 04/03/91 vbc - Created for the CIES rating/insurance run.
001300* 19/06/91 vbc - Added Fix-Random-Seed and Seed-Number, req CI014.
001400* 02/11/93 vbc - Widened Reserve-Ratio and Comp-Ratio to 3.6
001500*                after year-end run overran on the percent field,
001600*                fault CI027.
001700* 14/02/97 vbc - Added Randomness (uniform half-width), CI041.
001800*
001900 01  CI-Parameter-Record.
002000*    Target population - default 1225 (35 x 35 grid).
002100     03  CI-Prm-World-Size        pic 9(4)          comp.
002200*    Base contribution rate, percent - default .2
002300     03  CI-Prm-Base-Rate         pic s9(2)v9(6)     comp-3.
002400*    Premium increment per late day, percent - default .1
002500     03  CI-Prm-Premium-Incr      pic s9(2)v9(6)     comp-3.
002600*    Minimum monthly installment - default 4200.00
002700     03  CI-Prm-Min-Installment   pic s9(7)v99       comp-3.
002800*    Maximum monthly installment - default 5400.00
002900     03  CI-Prm-Max-Installment   pic s9(7)v99       comp-3.
003000*    Minimum loan duration, months - default 20
003100     03  CI-Prm-Min-Periods       pic 9(3)          comp.
003200*    Maximum loan duration, months - default 60
003300     03  CI-Prm-Max-Periods       pic 9(3)          comp.
003400*    Run length in months when renewal is on - default 90
003500     03  CI-Prm-No-Of-Periods     pic 9(3)          comp.
003600*    Monthly shock probability, percent - default 3
003700     03  CI-Prm-Insolvency-Risk   pic s9(3)v9(6)     comp-3.
003800*    Mean unpaid fraction on shock, percent - default 70
003900     03  CI-Prm-Unpaid-Fraction   pic s9(3)v9(6)     comp-3.
004000*    Latest initial preferred payment day - default 25
004100     03  CI-Prm-Max-Day           pic 9(2)          comp.
004200*    Weight of own preferred day - default 1.0
004300     03  CI-Prm-P-Day-Response    pic s9(2)v9(6)     comp-3.
004400*    Weight of premium penalty - default 1.0
004500     03  CI-Prm-Premium-Response  pic s9(2)v9(6)     comp-3.
004600*    Peer pressure weight, percent - default 40
004700     03  CI-Prm-Peer-Effect       pic s9(3)v9(6)     comp-3.
004800*    Fraction of fund assets held back, percent - default 0
004900     03  CI-Prm-Reserve-Ratio     pic s9(3)v9(6)     comp-3.
005000*    Maximum compensation share, percent - default 70
005100     03  CI-Prm-Comp-Ratio        pic s9(3)v9(6)     comp-3.
005200*    Half-width of uniform variation, percent - default 25
005300     03  CI-Prm-Randomness        pic s9(3)v9(6)     comp-3.
005400*    Renew matured loans - Y or N, default Y
005500     03  CI-Prm-Renew-Financing   pic x.
005600         88  CI-Renew-Fin-On          value "Y".
005700         88  CI-Renew-Fin-Off         value "N".
005800*    Rating/premium incentive system active - Y or N, default Y
005900     03  CI-Prm-Incentive-System  pic x.
006000         88  CI-Incentive-On          value "Y".
006100         88  CI-Incentive-Off         value "N".
006200*    Pay catch-up compensation from fund surplus - dflt Y
006300     03  CI-Prm-Adjust-Comp       pic x.
006400         88  CI-Adjust-Comp-On        value "Y".
006500         88  CI-Adjust-Comp-Off       value "N".
006600*    Use supplied seed - Y or N, default N
006700     03  CI-Prm-Fix-Random-Seed   pic x.
006800         88  CI-Fixed-Seed-On         value "Y".
006900         88  CI-Fixed-Seed-Off        value "N".
007000*    Seed used when Fix-Random-Seed = Y, else seed derived & echoed
007100     03  CI-Prm-Seed-Number       pic 9(7)          comp.
007200     03  filler                   pic x(24).
007300*
