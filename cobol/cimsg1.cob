000100*
000200*******************************************
000300*                                          *
000400*  CIES System Wide Message Texts          *
000500*     Copied into WORKING-STORAGE of        *
000600*     every CIES program that DISPLAYs     *
000700*     one of these.                        *
000800*******************************************
000900*
001000* 12/03/91 vbc - Created.
001100* 30/09/92 vbc - Added CI019 for the non-performing debt query.
001200* 21/07/94 vbc - Added CI033 for the field-width overflow fault.
001300* 02/06/95 vbc - Added CI038 (rating/zero-risk fields).
001400* 1998-11-02 vbc - Y2K sweep: no calendar dates in this message set,
001500*                marked reviewed, no change needed.
001600*
002000 01  CI-Messages.
002100     03  CI001   pic x(46) value
002200         "CI001 PARAMS file not found - defaults used.".
002300     03  CI002   pic x(52) value
002400         "CI002 PARAMS record short or invalid - defaults used.".
002500     03  CI101   pic x(48) value
002600         "CI101 Warning - fund assets below compensation.".
002700     03  CI102   pic x(40) value
002800         "CI102 Warning - bank cash gone negative.".
002900     03  CI900   pic x(38) value
003000         "CI900 Abnormal termination - see above.".
003100*
