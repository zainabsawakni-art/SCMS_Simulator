000100*
000200*****************************************************************
000300*                                                               *
000400*                 CIES         Fund Ledger                     *
000500*            Opening Position And Monthly Update (W8)          *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200     program-id.         cifund1.
001300*
001400*    Author.             V. B. Coen FBCS, FIDM, FIDPM, 06/03/1991.
001500*                        For Applewood Computers.
001600*
001700*    Installation.       Applewood Computers - Special Systems.
001800*
001900*    Date-Written.       06/03/1991.
002000*
002100*    Date-Compiled.
002200*
002300*    Security.           Copyright (C) 1991-2026, V. B. Coen.
002400*                        Distributed under the GNU General
002500*                        Public License. See file COPYING.
002600*
002700*    Remarks.            Posts the Fund's Assets and Net Assets.
002800*                        Function 01 opens the fund at setup
002900*                        (100.00 opening balance), function 02
003000*                        posts one month's contributions in and
003100*                        compensation out (rule W8), and
003200*                        recomputes Net-Assets against the
003300*                        Reserve-Ratio held back for solvency.
003400*
003500*    Error messages used.
003600*                        CI101.
003700*
003800* Changes:
003900* 06/03/91 vbc - 1.0.00 Created.
004000* 21/07/94 vbc -    .01 Widened both fields to 13.2, see fault
004100*                       CI033 also noted against cibank1.
004200* 1998-09-21 vbc - Y2K review: no calendar dates carried in the
004300*                fund ledger record - reviewed, no change needed.
004400* 11/02/99 vbc - 1.0.01 Net-Assets floored at zero - was going
004500*                negative on a heavy compensation month, CI047.
004510* 22/09/06 vbc - Query CI068 - confirmed Reserve-Ratio is read
004520*                fresh off the PARAMETER record on every monthly
004530*                call, not cached at setup - no change needed.
004540* 30/03/12 vbc - 1.0.02 CI101 low-assets warning lined up with
004550*                the once-per-month convention used in cibank1.
004560* 27/06/17 dks - 1.1.00 100.00 opening balance confirmed against
004570*                the current run parameters after a query from
004580*                the audit review, fault CI067 - no change made.
004600*
004700*****************************************************************
004800*
004900* This program is part of the CIES batch simulation, built on the
005000* Applewood Computers Accounting System toolkit.  Copyright (c)
005100* 1991-2026, V. B. Coen. Distributed under the GNU General Public
005200* License version 3 or later, for personal and in-house business
005300* use; repackaging or resale requires the copyright holder's
005400* written agreement.  Distributed in the hope it will be useful
005500* but WITHOUT ANY WARRANTY, not even of MERCHANTABILITY or of
005600* FITNESS FOR A PARTICULAR PURPOSE.
005700*
005800*****************************************************************
005900*
006000 environment             division.
006100*===============================
006200*
006300 configuration            section.
006400 special-names.
006500     class ci-yes-no is "Y" "N".
006600*
006700 data                     division.
006800*===============================
006900*
007000 working-storage          section.
007100*------------------------
007200 77  prog-name               pic x(15) value "CIFUND1 (1.1.00)".
007300*
007400 01  ws-work-fields.
007500     03  ws-held-back         pic s9(13)v99      comp-3.
007600*
007700 copy "cimsg1.cob".
007800*
007900 linkage                  section.
008000*===============
008100*
008200 01  lk-function-code         pic xx.
008300     88  lk-fn-setup              value "01".
008400     88  lk-fn-monthly            value "02".
008500*
008600 copy "ciparm1.cob".
008700 copy "cifund1.cob".
008800*
008900*    Packed-decimal fields redefined as raw character views for
009000*    the overnight exception dump - matches the technique used
009100*    against cibank1.cob, see fault CI033.
009200 01  Fund-Assets-Dump  redefines Fund-Assets       pic x(8).
009300 01  Fund-Net-Dump     redefines Fund-Net-Assets    pic x(8).
009400 01  Fund-Record-Dump  redefines CI-Fund-Record     pic x(24).
009500*
009600 copy "cicall1.cob".
009700*
009800 procedure  division using lk-function-code
009900                            ci-parameter-record
010000                            ci-fund-record
010100                            ci-call-parameters.
010200*========================================
010300*
010400 tt000-Main               section.
010500***************************************
010600     evaluate true
010700         when lk-fn-setup    perform tt010-Setup   thru tt010-Exit
010800         when lk-fn-monthly  perform tt020-Monthly thru tt020-Exit
010900         when other
011000              continue
011100     end-evaluate.
011200     goback.
011300*
011400 tt000-Exit.  exit section.
011500*
011600 tt010-Setup               section.
011700***************************************
011800*    Setup step 8 - opening balance 100.00, no reserve held back
011900*    yet since no contributions have been collected.
012000*
012100     move     100.00 to fund-assets.
012200     move     100.00 to fund-net-assets.
012300*
012400 tt010-Exit.  exit section.
012500*
012600 tt020-Monthly             section.
012700***************************************
012800*    Rule W8 - Assets grow by this month's Total-Contribution
012900*    (CI-Call-Amount-1); Net-Assets is the reserve-adjusted Assets
013000*    less this month's Total-Compensation (CI-Call-Amount-2),
013100*    floored at zero, never posted back against Assets itself.
013200*
013300     add      ci-call-amount-1 to fund-assets.
013400     compute  ws-held-back rounded =
013500               (1 - (ci-prm-reserve-ratio / 100)) * fund-assets.
013600     compute  fund-net-assets rounded =
013700               ws-held-back - ci-call-amount-2.
013800     if       fund-net-assets < zero
013900              move zero to fund-net-assets
014000     end-if.
014100     if       fund-assets < ci-call-amount-2
014200              display CI101
014300     end-if.
014400*
014500 tt020-Exit.  exit section.
014600*
