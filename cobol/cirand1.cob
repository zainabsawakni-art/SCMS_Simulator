000100*
000200*******************************************
000300*                                          *
000400*  Shared Random-Number Step - COPY member  *
000500*     Held once here so ci000 and ci900     *
000600*     cannot drift apart on the algorithm.  *
000700*  Requires LK-Seed-State in the caller's   *
000800*     LINKAGE SECTION and WS-Rng-Work from   *
000900*     cirandw.cob in WORKING-STORAGE.        *
001000*******************************************
001100*
001200* 07/03/91 vbc - Created - Lehmer minimal-standard generator,
001300*                modulus 2147483647, multiplier 48271.
001400* 1998-09-14 vbc - Y2K sweep - no dates here, nothing to change.
001500*
001600 zr010-Next-Random.
001700     compute  WS-Rng-Product = LK-Seed-State * 48271.
001800     divide   WS-Rng-Product by 2147483647
001900              giving WS-Rng-Quotient
002000              remainder WS-Rng-Remainder.
002100     move     WS-Rng-Remainder to LK-Seed-State.
002200     if       LK-Seed-State = zero
002300              move 1 to LK-Seed-State.
002400     compute  WS-Rng-Frac-6 rounded =
002500              LK-Seed-State / 2147483647.
002600 zr010-Exit.
002700     exit.
002800*
