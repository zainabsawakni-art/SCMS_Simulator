000100*
000200*****************************************************************
000300*                                                               *
000400*                 CIES         Start Of Run                    *
000500*         World Engine Setup - Grid, Customers, Bank & Fund     *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200*
001300     program-id.         ci000.
001400*
001500*    Author.             V. B. Coen FBCS, FIDM, FIDPM, 04/03/1991.
001600*                        For Applewood Computers.
001700*
001800*    Installation.       Applewood Computers - Special Systems.
001900*
002000*    Date-Written.       04/03/1991.
002100*
002200*    Date-Compiled.
002300*
002400*    Security.           Copyright (C) 1991-2026, V. B. Coen.
002500*                        Distributed under the GNU General
002600*                        Public License. See file COPYING.
002700*
002800*    Remarks.            CIES credit-insurance simulation.
002900*                        Start of run - reads the PARAMS file
003000*                        (applying defaults if it is missing or
003100*                        short), builds the grid population of
003200*                        customers and their Moore neighbour
003300*                        lists, and posts the opening Bank and
003400*                        Fund positions.  CALLed once by ci900
003500*                        before the monthly cycle begins.
003600*
003700*    Called modules.     cicust1.  cibank1.  cifund1.
003800*
003900*    Files used.
004000*                        PARAMS.   Run parameter record.
004100*
004200*    Error messages used.
004300*                        CI001, CI002.
004400*
004500* Changes:
004600* 04/03/91 vbc - 1.0.00 Created.
004700* 11/05/91 vbc -    .01 Added Financing-Round/Count-New-Debt reset
004800*                       on new loans to line up with W1 in ci900.
004900* 19/06/91 vbc -    .02 Fixed-seed support added, req CI014.
005000* 30/03/93 vbc - 1.1.00 Grid width now capped at 60 (3600 max
005100*                       customers) - larger WORLD-SIZE silently
005200*                       truncated, warning removed as it annoyed
005300*                       ops, see fault CI021.
005400* 1998-09-30 vbc - Y2K review: no calendar dates processed by this
005500*                program - PARAMS holds only counts and rates.
005600*                Reviewed and passed. CI050.
005700* 12/02/02 vbc - 1.2.00 Corrected integer square root loop, was
005800*                one short of grid width on perfect squares,
005900*                fault CI058 (Y-K Wu, Bristol office).
006000* 30/11/16 vbc - 1.2.01 Copyright notice updated to current form.
006010* 14/02/24 vbc - 1.2.02 Read-Params restyled onto GO TO within the
006020*                section range for the missing-file/EOF branches,
006030*                query CI069 - see note against aa010-Read-Params.
006100*
006200*****************************************************************
006300*
006400* This program is part of the CIES batch simulation, built on the
006500* Applewood Computers Accounting System toolkit.  Copyright (c)
006600* 1991-2026, V. B. Coen. Distributed under the GNU General Public
006700* License version 3 or later, for personal and in-house business
006800* use; repackaging or resale requires the copyright holder's
006900* written agreement.  Distributed in the hope it will be useful
007000* but WITHOUT ANY WARRANTY, not even of MERCHANTABILITY or of
007100* FITNESS FOR A PARTICULAR PURPOSE.
007200*
007300*****************************************************************
007400*
007500 environment             division.
007600*===============================
007700*
007800 configuration            section.
007900 special-names.
008000     class ci-yes-no is "Y" "N"
008100     upsi-0 is ci-trace-switch.
008200*
008300 input-output             section.
008400 file-control.
008500     select params-file assign to "PARAMS"
008600         organization is line sequential
008700         file status  is ws-params-status.
008800*
008900 data                     division.
009000*===============================
009100*
009200 file section.
009300*
009400 fd  params-file
009500     record contains 150 characters.
009600*
009700 01  parm-input-record.
009800*        Fixed-column text layout - one record per run.
009900     03  pi-world-size          pic 9(4).
010000     03  pi-base-rate           pic 9(2)v9(6).
010100     03  pi-premium-incr        pic 9(2)v9(6).
010200     03  pi-min-installment     pic 9(7)v99.
010300     03  pi-max-installment     pic 9(7)v99.
010400     03  pi-min-periods         pic 9(3).
010500     03  pi-max-periods         pic 9(3).
010600     03  pi-no-of-periods       pic 9(3).
010700     03  pi-insolvency-risk     pic 9(3)v9(6).
010800     03  pi-unpaid-fraction     pic 9(3)v9(6).
010900     03  pi-max-day             pic 9(2).
011000     03  pi-p-day-response      pic 9(2)v9(6).
011100     03  pi-premium-response    pic 9(2)v9(6).
011200     03  pi-peer-effect         pic 9(3)v9(6).
011300     03  pi-reserve-ratio       pic 9(3)v9(6).
011400     03  pi-comp-ratio          pic 9(3)v9(6).
011500     03  pi-randomness          pic 9(3)v9(6).
011600     03  pi-renew-financing     pic x.
011700     03  pi-incentive-system    pic x.
011800     03  pi-adjust-comp         pic x.
011900     03  pi-fix-random-seed     pic x.
012000     03  pi-seed-number         pic 9(7).
012100     03  filler                 pic x(20).
012200*
012300 working-storage          section.
012400*------------------------
012500 77  prog-name               pic x(15) value "CI000 (1.2.02)".
012600*
012700 copy "cirandw.cob".
012800*
012900 01  ws-file-status.
013000     03  ws-params-status     pic xx.
013100         88  ws-params-ok         value "00".
013200         88  ws-params-eof        value "10".
013300*
013400 01  ws-grid-work.
013500     03  ws-trial             pic 9(5)          comp.
013600     03  ws-trial-sq          pic 9(9)          comp.
013700     03  ws-grid-w            pic 9(3)          comp.
013800*
013900 01  ws-loop-work.
014000     03  ws-cy                pic s9(4)         comp.
014100     03  ws-cx                pic s9(4)         comp.
014200     03  ws-sub               pic 9(5)          comp.
014300     03  ws-k                 pic 9             comp.
014400     03  ws-test-y            pic s9(4)         comp.
014500     03  ws-test-x            pic s9(4)         comp.
014600     03  ws-nbr-sub           pic 9(5)          comp.
014700*
014800 01  ws-offset-table.
014900     03  ws-off-dy            pic s9            comp occurs 8.
015000     03  ws-off-dx            pic s9            comp occurs 8.
015100*
015200 01  ws-sums.
015300     03  ws-sum-debt          pic s9(13)v99      comp-3.
015320     03  ws-sum-debt-dump redefines ws-sum-debt pic x(8).
015400*
015500 01  ws-function-code         pic xx.
015600*
015700 copy "cicall1.cob".
015800*
015900*    Time-of-day work area, used only to seed the random stream
016000*    when Fix-Random-Seed is not on - three views of one field so
016100*    the low order digits (which change fastest) land in the
016200*    seed and not the near-constant hour digits.
016300 01  ws-time-now              pic 9(8).
016400 01  ws-time-now-r redefines ws-time-now.
016500     03  ws-time-hh           pic 99.
016600     03  ws-time-mm           pic 99.
016700     03  ws-time-ss           pic 99.
016800     03  ws-time-hh2          pic 99.
016900 01  ws-time-swap redefines ws-time-now
017000                              pic 9(8).
017100*
017200 copy "cimsg1.cob".
017300*
017400 linkage                  section.
017500*===============
017600*
017700 01  lk-max-customers         pic 9(5)          comp.
017800 copy "ciparm1.cob".
017900 01  ci-customer-table.
018000     03  ci-customer-entry    occurs 3600 times
018100                               indexed by cx-ix.
018200         copy "cicust1.cob" replacing
018300             ==01  CI-Customer-Record.== by
018400             ==05  CI-Customer-Record.==,
018500             03 by 07, 05 by 09.
018600 01  ci-neighbour-table.
018700     03  ci-neighbour-entry   occurs 3600 times
018800                               indexed by nx-ix.
018900         copy "cinbr1.cob" replacing
019000             ==01  CI-Neighbour-Entry.== by
019100             ==05  CI-Neighbour-Entry.==,
019200             03 by 07.
019300 copy "cibank1.cob".
019400 copy "cifund1.cob".
019500 01  lk-grid-width            pic 9(3)          comp.
019600 01  lk-actual-count          pic 9(5)          comp.
019700 01  lk-seed-state            pic 9(9)          comp.
019800*
019900 procedure  division using lk-max-customers
020000                            ci-parameter-record
020100                            ci-customer-table
020200                            ci-neighbour-table
020300                            ci-bank-record
020400                            ci-fund-record
020500                            lk-grid-width
020600                            lk-actual-count
020700                            lk-seed-state.
020800*========================================
020900*
021000 aa000-Main               section.
021100***************************************
021200     perform  aa010-Read-Params  thru aa010-Exit.
021300     perform  aa020-Seed-Random  thru aa020-Exit.
021400     perform  aa030-Compute-Grid thru aa030-Exit.
021500     perform  aa045-Init-Offsets thru aa045-Exit.
021600     perform  aa040-Build-Customers thru aa040-Exit.
021700     perform  aa050-Build-Neighbours thru aa050-Exit.
021800     perform  aa060-Incentive-Setup thru aa060-Exit.
021900     perform  aa070-Bank-Setup   thru aa070-Exit.
022000     perform  aa080-Fund-Setup   thru aa080-Exit.
022100     goback.
022200*
022300 aa000-Exit.  exit section.
022400*
022500 aa010-Read-Params        section.
022600***************************************
022700*    Rule: set defaults first, then overlay with the file if it
022800*    is present and readable - a short or missing file leaves
022900*    the defaults standing, per the FILES note in the spec.
023000*
023010*    14/02/24 vbc - 1.2.02 Restyled the missing-file/EOF branches
023020*                   back onto GO TO within the section range, the
023030*                   AT END/IF nesting crept in during the C-Ins
023040*                   rewrite and doesn't match the rest of the shop's
023050*                   error handling, query CI069.
023060*
023100     perform  ab010-Set-Defaults thru ab010-Exit.
023200     open     input params-file.
023300     if       not ws-params-ok
023400              display CI001
023410              go to aa010-Exit.
023500     read     params-file
023600         at end
023700              display CI002
023710              go to aa010-Close.
023900     perform  ab020-Load-From-Record thru ab020-Exit.
024000*
024050 aa010-Close.
024100     close    params-file.
024400*
024600 aa010-Exit.  exit section.
024700*
024800 ab010-Set-Defaults.
024900     move     1225        to ci-prm-world-size.
025000     move     .2          to ci-prm-base-rate.
025100     move     .1          to ci-prm-premium-incr.
025200     move     4200.00     to ci-prm-min-installment.
025300     move     5400.00     to ci-prm-max-installment.
025400     move     20          to ci-prm-min-periods.
025500     move     60          to ci-prm-max-periods.
025600     move     90          to ci-prm-no-of-periods.
025700     move     3           to ci-prm-insolvency-risk.
025800     move     70          to ci-prm-unpaid-fraction.
025900     move     25          to ci-prm-max-day.
026000     move     1.0         to ci-prm-p-day-response.
026100     move     1.0         to ci-prm-premium-response.
026200     move     40          to ci-prm-peer-effect.
026300     move     0           to ci-prm-reserve-ratio.
026400     move     70          to ci-prm-comp-ratio.
026500     move     25          to ci-prm-randomness.
026600     move     "Y"         to ci-prm-renew-financing.
026700     move     "Y"         to ci-prm-incentive-system.
026800     move     "Y"         to ci-prm-adjust-comp.
026900     move     "N"         to ci-prm-fix-random-seed.
027000     move     zero        to ci-prm-seed-number.
027100 ab010-Exit.  exit.
027200*
027300 ab020-Load-From-Record.
027400     move     pi-world-size       to ci-prm-world-size.
027500     move     pi-base-rate        to ci-prm-base-rate.
027600     move     pi-premium-incr     to ci-prm-premium-incr.
027700     move     pi-min-installment  to ci-prm-min-installment.
027800     move     pi-max-installment  to ci-prm-max-installment.
027900     move     pi-min-periods      to ci-prm-min-periods.
028000     move     pi-max-periods      to ci-prm-max-periods.
028100     move     pi-no-of-periods    to ci-prm-no-of-periods.
028200     move     pi-insolvency-risk  to ci-prm-insolvency-risk.
028300     move     pi-unpaid-fraction  to ci-prm-unpaid-fraction.
028400     move     pi-max-day          to ci-prm-max-day.
028500     move     pi-p-day-response   to ci-prm-p-day-response.
028600     move     pi-premium-response to ci-prm-premium-response.
028700     move     pi-peer-effect      to ci-prm-peer-effect.
028800     move     pi-reserve-ratio    to ci-prm-reserve-ratio.
028900     move     pi-comp-ratio       to ci-prm-comp-ratio.
029000     move     pi-randomness       to ci-prm-randomness.
029100     if       pi-renew-financing  = "Y" or "N"
029200              move pi-renew-financing to ci-prm-renew-financing
029300     end-if.
029400     if       pi-incentive-system = "Y" or "N"
029500              move pi-incentive-system to ci-prm-incentive-system
029600     end-if.
029700     if       pi-adjust-comp      = "Y" or "N"
029800              move pi-adjust-comp to ci-prm-adjust-comp
029900     end-if.
030000     if       pi-fix-random-seed  = "Y" or "N"
030100              move pi-fix-random-seed to ci-prm-fix-random-seed
030200     end-if.
030300     move     pi-seed-number      to ci-prm-seed-number.
030400 ab020-Exit.  exit.
030500*
030600 aa020-Seed-Random        section.
030700***************************************
030800     if       ci-fixed-seed-on
030900              move ci-prm-seed-number to lk-seed-state
031000     else
031100              accept ws-time-now from time
031200              move ws-time-hh2 to ws-time-hh
031300              move ws-time-now to lk-seed-state
031400              move lk-seed-state to ci-prm-seed-number
031500     end-if.
031600     if       lk-seed-state = zero
031700              move 1 to lk-seed-state
031800              move 1 to ci-prm-seed-number
031900     end-if.
032000*
032100 aa020-Exit.  exit section.
032200*
032300 aa030-Compute-Grid        section.
032400***************************************
032500*    Grid-Size = floor(sqrt(World-Size)), found by trial since
032600*    no intrinsic function may be used in this shop's code.
032700*
032800     move     1 to ws-grid-w.
032900     move     1 to ws-trial.
033000     perform  ac010-Sqrt-Step thru ac010-Exit
033100         until ws-trial > ci-prm-world-size.
033200     move     ws-grid-w to lk-grid-width.
033300     if       lk-grid-width > 60
033400              move 60 to lk-grid-width.
033500     compute  lk-actual-count = lk-grid-width * lk-grid-width.
033600*
033700 aa030-Exit.  exit section.
033800*
033900 ac010-Sqrt-Step.
034000     compute  ws-trial-sq = ws-trial * ws-trial.
034100     if       ws-trial-sq not > ci-prm-world-size
034200              move ws-trial to ws-grid-w.
034300     add      1 to ws-trial.
034400 ac010-Exit.  exit.
034500*
034600 aa045-Init-Offsets        section.
034700***************************************
034800*    The eight Moore-neighbourhood offsets, row above through
034900*    row below, excluding the cell itself.
035000*
035100     move  -1 to ws-off-dy(1).   move -1 to ws-off-dx(1).
035200     move  -1 to ws-off-dy(2).   move  0 to ws-off-dx(2).
035300     move  -1 to ws-off-dy(3).   move  1 to ws-off-dx(3).
035400     move   0 to ws-off-dy(4).   move -1 to ws-off-dx(4).
035500     move   0 to ws-off-dy(5).   move  1 to ws-off-dx(5).
035600     move   1 to ws-off-dy(6).   move -1 to ws-off-dx(6).
035700     move   1 to ws-off-dy(7).   move  0 to ws-off-dx(7).
035800     move   1 to ws-off-dy(8).   move  1 to ws-off-dx(8).
035900*
036000 aa045-Exit.  exit section.
036100*
036200 aa040-Build-Customers     section.
036300***************************************
036400*    Batch flow setup step 4 - one CUSTOMER per grid cell,
036500*    row-major, y outer, x inner. Rule C1 via cicust1.
036600*
036700     perform  ad010-Build-Row thru ad010-Exit
036800         varying ws-cy from 0 by 1 until ws-cy >= lk-grid-width
036900         after   ws-cx from 0 by 1 until ws-cx >= lk-grid-width.
037000*
037100 aa040-Exit.  exit section.
037200*
037300 ad010-Build-Row.
037400     compute  ws-sub = (ws-cy * lk-grid-width) + ws-cx + 1.
037500     move     ws-cy to cust-grid-y(ws-sub).
037600     move     ws-cx to cust-grid-x(ws-sub).
037700     compute  cust-id(ws-sub) = (ws-cy * lk-grid-width) + ws-cx.
037800     perform  zr010-Next-Random thru zr010-Exit.
037900     move     ws-rng-frac-6 to ci-call-random(1).
038000     perform  zr010-Next-Random thru zr010-Exit.
038100     move     ws-rng-frac-6 to ci-call-random(2).
038200     move     "01" to ws-function-code.
038300     call     "cicust1" using ws-function-code
038400                              ci-parameter-record
038500                              ci-customer-entry(ws-sub)
038600                              ci-call-parameters.
038700     move     1 to cust-financing-round(ws-sub).
038800     move     1 to cust-membership(ws-sub).
038900     move     1 to cust-status(ws-sub).
039000     move     1 to cust-patch-month(ws-sub).
039100 ad010-Exit.  exit.
039200*
039300 aa050-Build-Neighbours    section.
039400***************************************
039500*    Batch flow setup step 5 - Moore neighbourhood, no
039600*    wraparound at grid edges.
039700*
039800     perform  ae010-Row-Neighbours thru ae010-Exit
039900         varying ws-cy from 0 by 1 until ws-cy >= lk-grid-width
040000         after   ws-cx from 0 by 1 until ws-cx >= lk-grid-width.
040100*
040200 aa050-Exit.  exit section.
040300*
040400 ae010-Row-Neighbours.
040500     compute  ws-sub = (ws-cy * lk-grid-width) + ws-cx + 1.
040600     move     zero to nbr-count(ws-sub).
040700     perform  ae020-Test-Offset thru ae020-Exit
040800         varying ws-k from 1 by 1 until ws-k > 8.
040900 ae010-Exit.  exit.
041000*
041100 ae020-Test-Offset.
041200     compute  ws-test-y = ws-cy + ws-off-dy(ws-k).
041300     compute  ws-test-x = ws-cx + ws-off-dx(ws-k).
041400     if       ws-test-y >= 0 and ws-test-y < lk-grid-width
041500         and  ws-test-x >= 0 and ws-test-x < lk-grid-width
041600              compute ws-nbr-sub =
041700                      (ws-test-y * lk-grid-width) + ws-test-x + 1
041800              add     1 to nbr-count(ws-sub)
041900              move    ws-nbr-sub to
042000                      nbr-subscript(ws-sub, nbr-count(ws-sub))
042100     end-if.
042200 ae020-Exit.  exit.
042300*
042400 aa060-Incentive-Setup     section.
042500***************************************
042600*    Batch flow setup step 6 - rules C2-C6, run only when the
042700*    incentive system is switched on.
042800*
042900     if       ci-incentive-on
043000              perform af010-Setup-One thru af010-Exit
043100                  varying ws-sub from 1 by 1
043200                  until ws-sub > lk-actual-count
043300     end-if.
043400*
043500 aa060-Exit.  exit section.
043600*
043700 af010-Setup-One.
043800     perform  zr010-Next-Random thru zr010-Exit.
043900     move     ws-rng-frac-6 to ci-call-random(1).
044000     move     "02" to ws-function-code.
044100     call     "cicust1" using ws-function-code
044200                              ci-parameter-record
044300                              ci-customer-entry(ws-sub)
044400                              ci-call-parameters.
044500     move     "03" to ws-function-code.
044600     call     "cicust1" using ws-function-code
044700                              ci-parameter-record
044800                              ci-customer-entry(ws-sub)
044900                              ci-call-parameters.
045000     perform  zr010-Next-Random thru zr010-Exit.
045100     move     ws-rng-frac-6 to ci-call-random(1).
045200     move     "04" to ws-function-code.
045300     call     "cicust1" using ws-function-code
045400                              ci-parameter-record
045500                              ci-customer-entry(ws-sub)
045600                              ci-call-parameters.
045700     perform  zr010-Next-Random thru zr010-Exit.
045800     move     ws-rng-frac-6 to ci-call-random(1).
045900     perform  zr010-Next-Random thru zr010-Exit.
046000     move     ws-rng-frac-6 to ci-call-random(2).
046100     move     "05" to ws-function-code.
046200     call     "cicust1" using ws-function-code
046300                              ci-parameter-record
046400                              ci-customer-entry(ws-sub)
046500                              ci-call-parameters.
046600     move     "06" to ws-function-code.
046700     call     "cicust1" using ws-function-code
046800                              ci-parameter-record
046900                              ci-customer-entry(ws-sub)
047000                              ci-call-parameters.
047100 af010-Exit.  exit.
047200*
047300 aa070-Bank-Setup          section.
047400***************************************
047500*    Batch flow setup step 7 - Receivables = sum of all
047600*    customer debt, Cash = 0.
047700*
047800     move     zero to ws-sum-debt.
047900     perform  ag010-Add-Debt thru ag010-Exit
048000         varying ws-sub from 1 by 1
048100         until   ws-sub > lk-actual-count.
048200     move     ws-sum-debt to ci-call-amount-1.
048300     move     "01" to ws-function-code.
048400     call     "cibank1" using ws-function-code
048500                              ci-bank-record
048600                              ci-call-parameters.
048700*
048800 aa070-Exit.  exit section.
048900*
049000 ag010-Add-Debt.
049100     add      cust-debt(ws-sub) to ws-sum-debt.
049200 ag010-Exit.  exit.
049300*
049400 aa080-Fund-Setup          section.
049500***************************************
049600*    Batch flow setup step 8 - Fund Assets = Net Assets = 100.00
049700*
049800     move     "01" to ws-function-code.
049900     call     "cifund1" using ws-function-code
050000                              ci-parameter-record
050100                              ci-fund-record
050200                              ci-call-parameters.
050300*
050400 aa080-Exit.  exit section.
050500*
050600 copy "cirand1.cob".
050700*
