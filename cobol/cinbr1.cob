000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For CIES Moore        *
000500*   Neighbourhood Table Entry (one per      *
000600*      customer table subscript)           *
000700*******************************************
000800*  Built once at setup (aa050), read-only for the run - holds
000900*  table subscripts, NOT Cust-Id, for direct indexing of
001000*  Cust-Table in ci900.
001100*
001500* 09/03/91 vbc - Created for rule C8 peer-effect averaging.
001600*
002000 01  CI-Neighbour-Entry.
002100     03  Nbr-Count                pic 9             comp.
002200     03  Nbr-Subscript            pic 9(5)          comp
002300                                  occurs 8 times.
002400*
