000100*
000200*****************************************************************
000300*                                                               *
000400*                 CIES         Monthly Cycle                   *
000500*          Main Batch Driver - World Engine Setup Plus          *
000600*              The Rating/Insurance Monthly Run                *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300     program-id.         ci900.
001400*
001500*    Author.             V. B. Coen FBCS, FIDM, FIDPM, 07/03/1991.
001600*                        For Applewood Computers.
001700*
001800*    Installation.       Applewood Computers - Special Systems.
001900*
002000*    Date-Written.       07/03/1991.
002100*
002200*    Date-Compiled.
002300*
002400*    Security.           Copyright (C) 1991-2026, V. B. Coen.
002500*                        Distributed under the GNU General
002600*                        Public License. See file COPYING.
002700*
002800*    Remarks.            Main line of the CIES batch simulation.
002900*                        CALLs ci000 once to build the grid
003000*                        population and post the opening Bank and
003100*                        Fund positions, then drives the monthly
003200*                        cycle (rules W1 through W10 and the
003300*                        supporting customer rules) until the
003400*                        stop condition is met, writing one
003500*                        STATEOUT record and one REPORT detail
003600*                        line per month.
003700*
003800*    Called modules.     ci000.  cicust1.  cibank1.  cifund1.
003900*
004000*    Files used.
004100*                        STATEOUT.  Monthly state snapshot, out.
004200*                        REPORT.    Columnar monthly report, out.
004300*
004400*    Error messages used.
004500*                        CI900.
004600*
004700* Changes:
004800* 07/03/91 vbc - 1.0.00 Created.
004900* 15/04/91 vbc -    .01 W7 fund-surplus share now floors Cum-
005000*                       Deficit at zero after the write-down,
005100*                       was allowed to go negative, fault CI018.
005200* 11/05/91 vbc -    .02 W1 renewal loop lined up with ci000's
005300*                       Financing-Round/Count-New-Debt reset.
005400* 02/06/95 vbc - 1.1.00 Report widened for the rating breakdown
005500*                       columns (A/B/C-RATED), req CI038.
005600* 1998-09-30 vbc - Y2K review: MONTH and PATCH-MONTH are elapsed
005700*                counters from start of run, not calendar dates -
005800*                reviewed and passed. CI050.
005900* 09/05/06 vbc - 1.1.01 W9 bank-cash warning lined up with the
006000*                once-per-month change made in cibank1.
006100* 22/10/09 vbc - 1.2.00 W2/C8 rewrite - function codes renumbered
006200*                to match cicust1's call sequence one-for-one,
006300*                see cicust1 change log for the full list.
006400* 30/11/16 vbc - 1.2.01 Copyright notice updated to current form.
006410* 04/03/24 vbc - 1.2.02 Insolvent count was never reset month to
006420*                month, ran cumulative instead of per-month, fault
006430*                CI063.  Also W7's per-customer Fund-Share is now
006440*                posted back to the customer record instead of
006450*                being thrown away, and the monthly report picks
006460*                up Avg-Payment-Day/Avg-Contribution-Pct/Zero-Risk-
006470*                Period alongside Stateout, req CI064.  Rating
006480*                A/B/C tally now calls C-Rating-Class (fn 16)
006490*                instead of duplicating its cut-offs in-line.
006491* 14/02/24 vbc - 1.2.03 Be010-Rate-One/Bg010-Premium-One eligibility
006492*                guards restyled onto GO TO within the paragraph
006493*                range, query CI070 - brings them into line with
006494*                the exit-early convention used elsewhere.
006500*
006600*****************************************************************
006700*
006800* This program is part of the CIES batch simulation, built on the
006900* Applewood Computers Accounting System toolkit.  Copyright (c)
007000* 1991-2026, V. B. Coen. Distributed under the GNU General Public
007100* License version 3 or later, for personal and in-house business
007200* use; repackaging or resale requires the copyright holder's
007300* written agreement.  Distributed in the hope it will be useful
007400* but WITHOUT ANY WARRANTY, not even of MERCHANTABILITY or of
007500* FITNESS FOR A PARTICULAR PURPOSE.
007600*
007700*****************************************************************
007800*
007900 environment             division.
008000*===============================
008100*
008200 configuration            section.
008300 special-names.
008400     class ci-yes-no is "Y" "N"
008500     upsi-0 is ci-trace-switch.
008600*
008700 input-output             section.
008800 file-control.
008900     select stateout-file assign to "STATEOUT"
009000         organization is line sequential
009100         file status  is ws-stateout-status.
009200     select report-file   assign to "REPORT"
009300         organization is line sequential
009400         file status  is ws-report-status.
009500*
009600 data                     division.
009700*===============================
009800*
009900 file section.
010000*
010100 fd  stateout-file
010200     record contains 280 characters.
010300*
010400*    One snapshot per simulated month - see the MONTHLY STATE
010500*    record layout note; edited as unsigned zoned digits so the
010600*    file can be picked up by a plain text viewer downstream.
010700 01  stateout-record.
010800     03  so-month                 pic 9(3).
010900     03  so-active-customers      pic 9(5).
011000     03  so-expelled-agents       pic 9(5).
011100     03  so-a-rated               pic 9(5).
011200     03  so-b-rated               pic 9(5).
011300     03  so-c-rated               pic 9(5).
011400     03  so-insolvent             pic 9(5).
011500     03  so-total-contribution    pic 9(11)v99.
011600     03  so-total-deficit         pic 9(11)v99.
011700     03  so-total-compensation    pic 9(11)v99.
011800     03  so-total-paid-instal     pic 9(11)v99.
011900     03  so-total-new-debt        pic 9(11)v99.
012000     03  so-cum-total-deficit     pic 9(13)v99.
012100     03  so-cum-total-paid-inst   pic 9(13)v99.
012200     03  so-performing-debt       pic 9(13)v99.
012300     03  so-non-performing-debt   pic 9(13)v99.
012400     03  so-bank-cash             pic s9(11)v99      sign leading.
012500     03  so-bank-receivables      pic 9(11)v99.
012600     03  so-bank-assets           pic 9(11)v99.
012700     03  so-fund-assets           pic 9(11)v99.
012800     03  so-fund-net-assets       pic 9(11)v99.
012900     03  so-avg-payment-day       pic 9(2)v99.
013000     03  so-avg-contribution-pct  pic 9(2)v9(4).
013100     03  so-zero-risk-period      pic 9(3).
013200     03  filler                   pic x(44).
013300*
013400*    Raw byte view of the snapshot, for the overnight exception
013500*    dump when a month's totals look wrong on the printed report.
013600 01  So-Snapshot-Dump redefines stateout-record pic x(280).
013700 fd  report-file
013800     record contains 160 characters.
013900*
014000 01  report-line                  pic x(160).
014100*
014200 working-storage          section.
014300*------------------------
014400 77  prog-name               pic x(15) value "CI900 (1.2.03)".
014500*
014600 copy "cirandw.cob".
014700*
014800 01  ws-file-status.
014900     03  ws-stateout-status   pic xx.
015000     03  ws-report-status     pic xx.
015100*
015200 01  ws-run-control.
015300     03  ws-month             pic 9(3)          comp.
015400     03  ws-stop-flag         pic x.
015500         88  ws-stop-run          value "Y".
015600     03  ws-was-member        pic 9             comp.
015700*
015800 01  ws-loop-work.
015900     03  ws-sub               pic 9(5)          comp.
016000     03  ws-nx                pic 9             comp.
016100     03  ws-nbr-sub           pic 9(5)          comp.
016200*
016300 01  ws-neighbour-work.
016400     03  ws-nbr-sum-brisk     pic s9(5)v9(6)      comp-3.
016500     03  ws-nbr-denom         pic 9(3)          comp.
016600     03  ws-d2-avg            pic s9(1)v9(6)      comp-3.
016700*
016800*    Monthly totals - rules W1 through W10 - reset to zero at the
016900*    head of each month except the two cumulative fields and the
017000*    two counters carried across the whole run.
017100 01  ws-month-totals.
017200     03  ws-active-customers  pic 9(5)          comp.
017300     03  ws-expelled-agents   pic 9(5)          comp.
017400     03  ws-a-rated           pic 9(5)          comp.
017500     03  ws-b-rated           pic 9(5)          comp.
017600     03  ws-c-rated           pic 9(5)          comp.
017700     03  ws-insolvent         pic 9(5)          comp.
017800     03  ws-total-contribution      pic s9(11)v99  comp-3.
017900     03  ws-total-deficit           pic s9(11)v99  comp-3.
018000     03  ws-total-compensation      pic s9(11)v99  comp-3.
018100     03  ws-total-paid-instal       pic s9(11)v99  comp-3.
018200     03  ws-total-new-debt          pic s9(11)v99  comp-3.
018300     03  ws-cum-total-deficit       pic s9(13)v99  comp-3.
018400     03  ws-cum-total-paid-inst     pic s9(13)v99  comp-3.
018500     03  ws-performing-debt-tot     pic s9(13)v99  comp-3.
018600     03  ws-non-performing-debt-tot pic s9(13)v99  comp-3.
018700     03  ws-net-cash-flow           pic s9(11)v99  comp-3.
018800     03  ws-sum-receivables         pic s9(13)v99  comp-3.
018900     03  ws-avg-payment-day         pic s9(2)v99    comp-3.
019000     03  ws-avg-contribution-pct    pic s9(2)v9(4)  comp-3.
019100     03  ws-avg-non-perf-debt       pic s9(9)v9(6)  comp-3.
019200     03  ws-zero-risk-period        pic 9(3)       comp.
019300     03  ws-sum-day                 pic 9(9)       comp.
019400     03  ws-sum-d-contrib           pic s9(9)v9(6)  comp-3.
019500     03  ws-total-contrib-dump redefines ws-total-contribution
019600                                pic x(7).
019700     03  ws-total-deficit-dump  redefines ws-total-deficit
019800                                pic x(7).
019900*
020000*    Compensation-share and adjustment work fields - rules W5/W7.
020100 01  ws-comp-work.
020200     03  ws-comp-share        pic s9(1)v9(6)      comp-3.
020300     03  ws-sum-cum-deficit   pic s9(13)v99       comp-3.
020400     03  ws-fund-surplus      pic s9(13)v99       comp-3.
020500     03  ws-share             pic s9(1)v9(6)       comp-3.
020600     03  ws-addl-comp         pic s9(9)v99        comp-3.
020700*
020800 01  ws-function-code         pic xx.
020900*
021000 copy "cicall1.cob".
021100*
021200 copy "cimsg1.cob".
021300*
021400*    Report headings and detail line - classic 132 column print
021500*    layout, columns spaced for eye-readability, not for a fixed
021600*    machine format (this is a human-read exception/summary
021700*    listing, not a downstream feed - that is what STATEOUT is
021800*    for).
021900 01  cc-heading-1.
022000     03  filler   pic x(6)  value "MONTH ".
022100     03  filler   pic x(7)  value "ACTIVE ".
022200     03  filler   pic x(7)  value "EXPEL  ".
022300     03  filler   pic x(7)  value "A-RTD  ".
022400     03  filler   pic x(7)  value "B-RTD  ".
022500     03  filler   pic x(7)  value "C-RTD  ".
022600     03  filler   pic x(8)  value "INSOLV  ".
022700     03  filler   pic x(15) value "CONTRIBUTION   ".
022800     03  filler   pic x(14) value "DEFICIT       ".
022900     03  filler   pic x(15) value "COMPENSATION   ".
023000     03  filler   pic x(14) value "PAID-INST     ".
023100     03  filler   pic x(14) value "NEW-DEBT      ".
023110     03  filler   pic x(7)  value "AVG-DAY".
023120     03  filler   pic x(1)  value space.
023130     03  filler   pic x(9)  value "AVG-CTRB%".
023200     03  filler   pic x(18) value spaces.
023300*
023400 01  cc-heading-2.
023500     03  filler   pic x(64) value spaces.
023600     03  filler   pic x(14) value "BANK-CASH     ".
023700     03  filler   pic x(14) value "BANK-RECV     ".
023800     03  filler   pic x(14) value "FUND-ASSETS   ".
023900     03  filler   pic x(14) value "FUND-NET      ".
023910     03  filler   pic x(9)  value "ZERO-RISK".
024000*
024100 01  cc-detail-line.
024200     03  cc-month             pic zz9.
024300     03  filler               pic x(3) value spaces.
024400     03  cc-active            pic zzzz9.
024500     03  filler               pic x(2) value spaces.
024600     03  cc-expelled          pic zzzz9.
024700     03  filler               pic x(2) value spaces.
024800     03  cc-a-rated           pic zzzz9.
024900     03  filler               pic x(2) value spaces.
025000     03  cc-b-rated           pic zzzz9.
025100     03  filler               pic x(2) value spaces.
025200     03  cc-c-rated           pic zzzz9.
025300     03  filler               pic x(3) value spaces.
025400     03  cc-insolvent         pic zzzz9.
025500     03  filler               pic x(2) value spaces.
025600     03  cc-contribution      pic z,zzz,zzz,zz9.99-.
025700     03  filler               pic x  value spaces.
025800     03  cc-deficit           pic z,zzz,zzz,zz9.99-.
025900     03  filler               pic x  value spaces.
026000     03  cc-compensation      pic z,zzz,zzz,zz9.99-.
026100     03  filler               pic x  value spaces.
026200     03  cc-paid-instal       pic z,zzz,zzz,zz9.99-.
026300     03  filler               pic x  value spaces.
026400     03  cc-new-debt          pic z,zzz,zzz,zz9.99-.
026410     03  filler               pic x  value spaces.
026420     03  cc-avg-payment-day   pic zz9.99.
026430     03  filler               pic x  value spaces.
026440     03  cc-avg-contrib-pct   pic zz9.9999.
026500*
026600 01  cc-detail-line-2.
026700     03  filler               pic x(64) value spaces.
026800     03  cc-bank-cash         pic z,zzz,zzz,zz9.99-.
026900     03  filler               pic x  value spaces.
027000     03  cc-bank-recv         pic z,zzz,zzz,zz9.99-.
027100     03  filler               pic x  value spaces.
027200     03  cc-fund-assets       pic z,zzz,zzz,zz9.99-.
027300     03  filler               pic x  value spaces.
027400     03  cc-fund-net          pic z,zzz,zzz,zz9.99-.
027410     03  filler               pic x  value spaces.
027420     03  cc-zero-risk-period  pic zz9.
027500*
027600 01  cc-totals-line-1         pic x(60) value
027700     "END OF RUN - CUMULATIVE TOTALS".
027800 01  cc-totals-line-2.
027900     03  filler               pic x(20) value
028000         "CUM DEFICIT       =".
028100     03  cc-tot-deficit       pic z,zzz,zzz,zz9.99-.
028200 01  cc-totals-line-3.
028300     03  filler               pic x(20) value
028400         "CUM PAID INSTAL    =".
028500     03  cc-tot-paid-instal   pic z,zzz,zzz,zz9.99-.
028600 01  cc-totals-line-4.
028700     03  filler               pic x(20) value
028800         "EXPELLED AGENTS    =".
028900     03  cc-tot-expelled      pic zzzz9.
029000 01  cc-totals-line-5.
029100     03  filler               pic x(20) value
029200         "ZERO RISK PERIOD   =".
029300     03  cc-tot-zero-risk     pic zz9.
029400 01  cc-totals-line-6.
029500     03  filler               pic x(20) value
029600         "FINAL BANK CASH    =".
029700     03  cc-tot-bank-cash     pic z,zzz,zzz,zz9.99-.
029800 01  cc-totals-line-7.
029900     03  filler               pic x(20) value
030000         "FINAL BANK RECV    =".
030100     03  cc-tot-bank-recv     pic z,zzz,zzz,zz9.99-.
030200 01  cc-totals-line-8.
030300     03  filler               pic x(20) value
030400         "FINAL FUND ASSETS  =".
030500     03  cc-tot-fund-assets   pic z,zzz,zzz,zz9.99-.
030600 01  cc-totals-line-9.
030700     03  filler               pic x(20) value
030800         "FINAL FUND NET     =".
030900     03  cc-tot-fund-net      pic z,zzz,zzz,zz9.99-.
031000 01  cc-totals-line-10.
031100     03  filler               pic x(20) value
031200         "SEED NUMBER USED   =".
031300     03  cc-tot-seed          pic zzzzzz9.
031400*
031500 linkage                  section.
031600*===============
031700*
031800*    Copies of the world-engine's own working set - ci900 owns
031900*    this storage and passes it BY REFERENCE into ci000 at start
032000*    of run and then into every subprogram CALL made through the
032100*    monthly cycle, so no PROCEDURE DIVISION USING is required
032200*    of this main-line program.
032300 01  lk-max-customers         pic 9(5)          comp value 3600.
032400 copy "ciparm1.cob".
032500 01  ci-customer-table.
032600     03  ci-customer-entry    occurs 3600 times
032700                               indexed by cx-ix.
032800         copy "cicust1.cob" replacing
032900             ==01  CI-Customer-Record.== by
033000             ==05  CI-Customer-Record.==,
033100             03 by 07, 05 by 09.
033200 01  ci-neighbour-table.
033300     03  ci-neighbour-entry   occurs 3600 times
033400                               indexed by nx-ix.
033500         copy "cinbr1.cob" replacing
033600             ==01  CI-Neighbour-Entry.== by
033700             ==05  CI-Neighbour-Entry.==,
033800             03 by 07.
033900 copy "cibank1.cob".
034000 copy "cifund1.cob".
034100 01  lk-grid-width            pic 9(3)          comp.
034200 01  lk-actual-count          pic 9(5)          comp.
034300 01  lk-seed-state            pic 9(9)          comp.
034400*
034500 procedure  division.
034600*========================================
034700*
034800 bb000-Main               section.
034900***************************************
035000     call     "ci000" using lk-max-customers
035100                             ci-parameter-record
035200                             ci-customer-table
035300                             ci-neighbour-table
035400                             ci-bank-record
035500                             ci-fund-record
035600                             lk-grid-width
035700                             lk-actual-count
035800                             lk-seed-state.
035900     open     output stateout-file report-file.
036000     move     cc-heading-1 to report-line.
036100     write    report-line.
036200     move     cc-heading-2 to report-line.
036300     write    report-line.
036400     move     zero  to ws-month.
036500     move     zero  to ws-expelled-agents.
036600     move     zero  to ws-zero-risk-period.
036700     perform  bb010-Monthly-Cycle thru bb010-Exit
036800         with test after until ws-stop-run.
036900     perform  cc900-Write-Totals thru cc900-Exit.
037000     close    stateout-file report-file.
037100     goback.
037200*
037300 bb000-Exit.  exit section.
037400*
037500 bb010-Monthly-Cycle       section.
037600***************************************
037700*    One simulated month, steps 1 through 13 of the monthly
037800*    batch flow, run in the order the world engine specifies.
037900*
038000     perform  bb020-Bump-Month     thru bb020-Exit.
038100     perform  bb030-Renew-Financing thru bb030-Exit.
038200     perform  bb040-Incentives     thru bb040-Exit.
038300     perform  bb050-Contributions  thru bb050-Exit.
038400     perform  bb060-Insolvency     thru bb060-Exit.
038500     perform  bb070-Compensation   thru bb070-Exit.
038600     perform  bb080-Debt-Amortise  thru bb080-Exit.
038700     perform  bb090-Fund-Update    thru bb090-Exit.
038800     perform  bb100-Bank-Update    thru bb100-Exit.
038900     perform  bb110-Consistency    thru bb110-Exit.
039000     perform  bb120-Zero-Risk      thru bb120-Exit.
039100     perform  cc800-Write-Snapshot thru cc800-Exit.
039200     perform  bb130-Test-Stop      thru bb130-Exit.
039300*
039400 bb010-Exit.  exit section.
039500*
039600 bb020-Bump-Month          section.
039700***************************************
039800*    Step 1 - Month advances, every customer's Patch-Month ages
039900*    one more month (whether active or not - W1 tests it next).
040000*
040100     add      1 to ws-month.
040200     perform  bc010-Bump-Patch thru bc010-Exit
040300         varying ws-sub from 1 by 1 until ws-sub > lk-actual-count.
040400*
040500 bb020-Exit.  exit section.
040600*
040700 bc010-Bump-Patch.
040800     add      1 to cust-patch-month(ws-sub).
040900 bc010-Exit.  exit.
041000*
041100 bb030-Renew-Financing     section.
041200***************************************
041300*    Rule W1 - customers past their DURATION or already expelled
041400*    are cleared; when renewal is on they are re-admitted with a
041500*    fresh POINTS setup (C6) and a fresh loan (C1).
041600*
041700     move     zero to ws-total-new-debt.
041800     perform  bd010-Renew-One thru bd010-Exit
041900         varying ws-sub from 1 by 1 until ws-sub > lk-actual-count.
042000*
042100 bb030-Exit.  exit section.
042200*
042300 bd010-Renew-One.
042400     if       cust-patch-month(ws-sub) > cust-duration(ws-sub)
042500         or   not cust-is-member(ws-sub)
042600              move "15" to ws-function-code
042700              call "cicust1" using ws-function-code
042800                                   ci-parameter-record
042900                                   ci-customer-entry(ws-sub)
043000                                   ci-call-parameters
043100              if   ci-renew-fin-on
043200                   move "06" to ws-function-code
043300                   call "cicust1" using ws-function-code
043400                                        ci-parameter-record
043500                                        ci-customer-entry(ws-sub)
043600                                        ci-call-parameters
043700                   perform zr010-Next-Random thru zr010-Exit
043800                   move ws-rng-frac-6 to ci-call-random(1)
043900                   perform zr010-Next-Random thru zr010-Exit
044000                   move ws-rng-frac-6 to ci-call-random(2)
044100                   move "01" to ws-function-code
044200                   call "cicust1" using ws-function-code
044300                                        ci-parameter-record
044400                                        ci-customer-entry(ws-sub)
044500                                        ci-call-parameters
044600                   move 1 to cust-status(ws-sub)
044700                   add  1 to cust-financing-round(ws-sub)
044800                   add  1 to cust-count-new-debt(ws-sub)
044900                   move 1 to cust-patch-month(ws-sub)
045000                   add  cust-debt(ws-sub) to ws-total-new-debt
045100              end-if
045200     end-if.
045300 bd010-Exit.  exit.
045400*
045500 bb040-Incentives          section.
045600***************************************
045700*    Rule W2 - runs only when the incentive system is on.  First
045800*    pass rates every active in-term customer (C8, which folds
045900*    in C7 and C10) and counts fresh expulsions; second pass
046000*    recomputes every customer's premium (C9).
046100*
046200     if       ci-incentive-on
046300              perform be010-Rate-One thru be010-Exit
046400                  varying ws-sub from 1 by 1
046500                  until   ws-sub > lk-actual-count
046600              perform bg010-Premium-One thru bg010-Exit
046700                  varying ws-sub from 1 by 1
046800                  until   ws-sub > lk-actual-count
046900     end-if.
047000*
047100 bb040-Exit.  exit section.
047200*
047300 be010-Rate-One.
047310*    14/02/24 vbc - 1.2.03 Eligibility guard restyled onto GO TO,
047320*                   matches the exit-early convention used across
047330*                   the rest of the shop's paragraphs, query CI070.
047340*
047350     if       cust-patch-month(ws-sub) > cust-duration(ws-sub)
047360              go to be010-Exit.
047370     if       not cust-is-member(ws-sub)
047380              go to be010-Exit.
047400     move     cust-membership(ws-sub) to ws-was-member.
047700     perform  bf010-Compute-D2 thru bf010-Exit.
047800     move     ws-d2-avg to ci-call-d2-avg.
047900     perform  zr010-Next-Random thru zr010-Exit.
048000     move     ws-rng-frac-6 to ci-call-random(1).
048100     move     "07" to ws-function-code.
048200     call     "cicust1" using ws-function-code
048300                                  ci-parameter-record
048400                                  ci-customer-entry(ws-sub)
048500                                  ci-call-parameters.
048600     if       ws-was-member = 1 and
048700              not cust-is-member(ws-sub)
048800              add 1 to ws-expelled-agents
048900     end-if.
049000*
049100 be010-Exit.  exit.
049200*
049300*    D2 - mean B-Risk over ALL neighbours (denominator is the
049400*    full neighbour count) but summing only members' B-Risk;
049500*    a cell with no neighbours falls back to its own B-Risk.
049600 bf010-Compute-D2.
049700     move     zero to ws-nbr-sum-brisk.
049800     move     nbr-count(ws-sub) to ws-nbr-denom.
049900     perform  bf020-Sum-Neighbour thru bf020-Exit
050000         varying ws-nx from 1 by 1
050100         until   ws-nx > nbr-count(ws-sub).
050200     if       ws-nbr-denom = zero
050300              move cust-b-risk(ws-sub) to ws-d2-avg
050400     else
050500              compute ws-d2-avg rounded =
050600                      ws-nbr-sum-brisk / ws-nbr-denom
050700     end-if.
050800 bf010-Exit.  exit.
050900*
051000 bf020-Sum-Neighbour.
051100     move     nbr-subscript(ws-sub, ws-nx) to ws-nbr-sub.
051200     if       cust-is-member(ws-nbr-sub)
051300              add cust-b-risk(ws-nbr-sub) to ws-nbr-sum-brisk
051400     end-if.
051500 bf020-Exit.  exit.
051600*
051700 bg010-Premium-One.
051710*    14/02/24 vbc - 1.2.03 Same GO TO restyling as be010-Rate-One,
051720*                   query CI070.
051730*
051740     if       cust-patch-month(ws-sub) > cust-duration(ws-sub)
051750              go to bg010-Exit.
051760     if       not cust-is-member(ws-sub)
051770              go to bg010-Exit.
052000     move     "08" to ws-function-code.
052100     call     "cicust1" using ws-function-code
052200                                  ci-parameter-record
052300                                  ci-customer-entry(ws-sub)
052400                                  ci-call-parameters.
052600 bg010-Exit.  exit.
052700*
052800 bb050-Contributions       section.
052900***************************************
053000*    Rule W3 - post this month's contribution for every
053100*    customer; C-Contr itself gates on Patch-Month/Membership.
053200*
053300     move     zero to ws-total-contribution.
053400     perform  bh010-Contr-One thru bh010-Exit
053500         varying ws-sub from 1 by 1 until ws-sub > lk-actual-count.
053600*
053700 bb050-Exit.  exit section.
053800*
053900 bh010-Contr-One.
054000     move     "10" to ws-function-code.
054100     call     "cicust1" using ws-function-code
054200                          ci-parameter-record
054300                          ci-customer-entry(ws-sub)
054400                          ci-call-parameters.
054500     add      ci-call-result-1 to ws-total-contribution.
054600 bh010-Exit.  exit.
054700*
054800 bb060-Insolvency          section.
054900***************************************
055000*    Rule W4 - pass 1 draws this month's shocks, pass 2 posts
055100*    the resulting deficits; then W5 sets this month's
055200*    Compensation-Share, the same fraction for every customer.
055300*
055310     move     zero to ws-insolvent.
055400     perform  bi010-Shock-One thru bi010-Exit
055500         varying ws-sub from 1 by 1 until ws-sub > lk-actual-count.
055600     move     zero to ws-total-deficit.
055700     move     zero to ws-total-paid-instal.
055800     perform  bj010-Insol-One thru bj010-Exit
055900         varying ws-sub from 1 by 1 until ws-sub > lk-actual-count.
056000     add      ws-total-deficit     to ws-cum-total-deficit.
056100     add      ws-total-paid-instal to ws-cum-total-paid-inst.
056200     perform  bk900-Comp-Share thru bk900-Exit.
056300*
056400 bb060-Exit.  exit section.
056500*
056600 bi010-Shock-One.
056700     perform  zr010-Next-Random thru zr010-Exit.
056800     move     ws-rng-frac-6 to ci-call-random(1).
056900     perform  zr010-Next-Random thru zr010-Exit.
057000     move     ws-rng-frac-6 to ci-call-random(2).
057100     move     "09" to ws-function-code.
057200     call     "cicust1" using ws-function-code
057300                          ci-parameter-record
057400                          ci-customer-entry(ws-sub)
057500                          ci-call-parameters.
057600*    Insolvent is counted over ALL customers, per the report note.
057700     if       cust-shocked-this-mth(ws-sub)
057800              add 1 to ws-insolvent
057900     end-if.
058000 bi010-Exit.  exit.
058100*
058200 bj010-Insol-One.
058300     move     "11" to ws-function-code.
058400     call     "cicust1" using ws-function-code
058500                          ci-parameter-record
058600                          ci-customer-entry(ws-sub)
058700                          ci-call-parameters.
058800     add      ci-call-result-1 to ws-total-deficit.
058900     add      ci-call-result-2 to ws-total-paid-instal.
059000 bj010-Exit.  exit.
059100*
059200*    Rule W5.  Fund can only share out what it holds; below the
059300*    Comp-Ratio threshold the whole deficit is made good.
059400 bk900-Comp-Share.
059500     if       fund-net-assets > ws-total-deficit
059600              if   (ws-total-deficit / fund-net-assets) <
059700                   (ci-prm-comp-ratio / 100)
059800                   move 1        to ws-comp-share
059900              else
060000                   compute ws-comp-share rounded =
060100                           ci-prm-comp-ratio / 100
060200              end-if
060300     else
060400              move     zero to ws-comp-share
060500     end-if.
060600 bk900-Exit.  exit.
060700*
060800 bb070-Compensation        section.
060900***************************************
061000*    Rule W6 - period compensation (C-Comp) for every customer,
061100*    then W7's surplus-sharing adjustment pass, then the month's
061200*    Total-Compensation.
061300*
061400     move     ws-comp-share to ci-call-amount-1.
061500     perform  bk010-Comp-One thru bk010-Exit
061600         varying ws-sub from 1 by 1 until ws-sub > lk-actual-count.
061700     perform  bl900-Adjust-Compensation thru bl900-Exit.
061800     move     zero to ws-total-compensation.
061900     perform  bo010-Sum-Comp thru bo010-Exit
062000         varying ws-sub from 1 by 1 until ws-sub > lk-actual-count.
062100*
062200 bb070-Exit.  exit section.
062300*
062400 bk010-Comp-One.
062500     move     "12" to ws-function-code.
062600     call     "cicust1" using ws-function-code
062700                          ci-parameter-record
062800                          ci-customer-entry(ws-sub)
062900                          ci-call-parameters.
063000 bk010-Exit.  exit.
063100*
063200*    Rule W7 - shares the Fund's surplus over cumulative deficit
063300*    proportionally, when the shop has switched adjustment on.
063400 bl900-Adjust-Compensation.
063500     if       ci-adjust-comp-off
063600              perform bl010-Zero-Addl thru bl010-Exit
063700                  varying ws-sub from 1 by 1
063800                  until   ws-sub > lk-actual-count
063900     else
064000              move    zero to ws-sum-cum-deficit
064100              perform bm010-Sum-Deficit thru bm010-Exit
064200                  varying ws-sub from 1 by 1
064300                  until   ws-sub > lk-actual-count
064400              if      fund-net-assets > ws-sum-cum-deficit
064500                      compute ws-fund-surplus =
064600                              fund-net-assets - ws-sum-cum-deficit
064700                      perform bn010-Adjust-One thru bn010-Exit
064800                          varying ws-sub from 1 by 1
064900                          until   ws-sub > lk-actual-count
065000              else
065100                      perform bl010-Zero-Addl thru bl010-Exit
065200                          varying ws-sub from 1 by 1
065300                          until   ws-sub > lk-actual-count
065400              end-if
065500     end-if.
065600 bl900-Exit.  exit.
065700*
065800 bl010-Zero-Addl.
065900     move     zero to cust-addl-compensation(ws-sub).
065910     move     zero to cust-fund-share(ws-sub).
066000 bl010-Exit.  exit.
066100*
066200 bm010-Sum-Deficit.
066300     add      cust-cum-deficit(ws-sub) to ws-sum-cum-deficit.
066400 bm010-Exit.  exit.
066500*
066600 bn010-Adjust-One.
066700     if       ws-sum-cum-deficit > zero
066800              compute ws-share rounded =
066900                      cust-cum-deficit(ws-sub) /
067000                      (ws-sum-cum-deficit + 1)
067100     else
067200              move    zero to ws-share
067300     end-if.
067310     move     ws-share to cust-fund-share(ws-sub).
067400     if       cust-patch-month(ws-sub) not > cust-duration(ws-sub)
067500         and  cust-is-member(ws-sub)
067600              compute ws-addl-comp rounded =
067700                      ws-share * ws-fund-surplus
067800              if      ws-addl-comp > cust-cum-deficit(ws-sub)
067900                      move cust-cum-deficit(ws-sub) to ws-addl-comp
068000              end-if
068100              move    ws-addl-comp to cust-addl-compensation(ws-sub)
068200              subtract ws-addl-comp from cust-cum-deficit(ws-sub)
068300              if      cust-cum-deficit(ws-sub) < zero
068400                      move zero to cust-cum-deficit(ws-sub)
068500              end-if
068600              add     ws-addl-comp to cust-cum-compensation(ws-sub)
068700              move    cust-cum-deficit(ws-sub)
068800                      to cust-non-perf-debt(ws-sub)
068900     else
069000              move    zero to cust-addl-compensation(ws-sub)
069100     end-if.
069200 bn010-Exit.  exit.
069300*
069400 bo010-Sum-Comp.
069500     add      cust-comp-received(ws-sub)
069600              cust-addl-compensation(ws-sub)
069700              to ws-total-compensation.
069800 bo010-Exit.  exit.
069900*
070000 bb080-Debt-Amortise       section.
070100***************************************
070200*    Rule C11, run for every customer - the rule's own guard
070300*    skips matured/expelled customers.
070400*
070500     perform  bp010-Debt-One thru bp010-Exit
070600         varying ws-sub from 1 by 1 until ws-sub > lk-actual-count.
070700*
070800 bb080-Exit.  exit section.
070900*
071000 bp010-Debt-One.
071100     move     "13" to ws-function-code.
071200     call     "cicust1" using ws-function-code
071300                          ci-parameter-record
071400                          ci-customer-entry(ws-sub)
071500                          ci-call-parameters.
071600 bp010-Exit.  exit.
071700*
071800 bb090-Fund-Update         section.
071900***************************************
072000*    Rule W8, via cifund1 function 02.
072100*
072200     move     ws-total-contribution to ci-call-amount-1.
072300     move     ws-total-compensation to ci-call-amount-2.
072400     move     "02" to ws-function-code.
072500     call     "cifund1" using ws-function-code
072600                          ci-parameter-record
072700                          ci-fund-record
072800                          ci-call-parameters.
072900*
073000 bb090-Exit.  exit section.
073100*
073200 bb100-Bank-Update         section.
073300***************************************
073400*    Rule W9 - net cash flow and the freshly summed receivables
073500*    are computed here (over the whole customer table) and
073600*    handed to cibank1 function 02, which posts them.
073700*
073800     compute  ws-net-cash-flow =
073900              ws-total-paid-instal + ws-total-compensation -
074000              ws-total-new-debt.
074100     move     zero to ws-sum-receivables.
074200     move     zero to ws-performing-debt-tot.
074300     move     zero to ws-non-performing-debt-tot.
074400     perform  bq010-Sum-Receivable thru bq010-Exit
074500         varying ws-sub from 1 by 1 until ws-sub > lk-actual-count.
074600     move     ws-net-cash-flow to ci-call-amount-1.
074700     move     ws-sum-receivables to ci-call-amount-2.
074800     move     "02" to ws-function-code.
074900     call     "cibank1" using ws-function-code
075000                          ci-bank-record
075100                          ci-call-parameters.
075200*
075300 bb100-Exit.  exit section.
075400*
075500 bq010-Sum-Receivable.
075600     add      cust-performing-debt(ws-sub) to ws-performing-debt-tot.
075700     add      cust-non-perf-debt(ws-sub) to ws-non-performing-debt-tot.
075800     add      cust-performing-debt(ws-sub) cust-non-perf-debt(ws-sub)
075900              to ws-sum-receivables.
076000 bq010-Exit.  exit.
076100*
076200 bb110-Consistency         section.
076300***************************************
076400*    Rule C12, run for every customer - the rule's own guard
076500*    skips matured/expelled customers.
076600*
076700     perform  br010-Consist-One thru br010-Exit
076800         varying ws-sub from 1 by 1 until ws-sub > lk-actual-count.
076900*
077000 bb110-Exit.  exit section.
077100*
077200 br010-Consist-One.
077300     move     "14" to ws-function-code.
077400     call     "cicust1" using ws-function-code
077500                          ci-parameter-record
077600                          ci-customer-entry(ws-sub)
077700                          ci-call-parameters.
077800 br010-Exit.  exit.
077900*
078000 bb120-Zero-Risk           section.
078100***************************************
078200*    Rule W10 - Zero-Risk-Period ends holding the last month in
078300*    which average Non-Performing-Debt was still above zero.
078400*
078500     if       lk-actual-count > zero
078600              compute ws-avg-non-perf-debt rounded =
078700                      ws-non-performing-debt-tot / lk-actual-count
078800     else
078900              move    zero to ws-avg-non-perf-debt
079000     end-if.
079100     if       ws-avg-non-perf-debt > zero
079200              move ws-month to ws-zero-risk-period
079300     end-if.
079400*
079500 bb120-Exit.  exit section.
079600*
079700 bb130-Test-Stop           section.
079800***************************************
079900*    Rule step 13 - stop when renewal is off and Month reaches
080000*    Max-Periods, or renewal is on and Month reaches No-Of-
080100*    Periods.
080200*
080300     move     "N" to ws-stop-flag.
080400     if       ci-renew-fin-off and ws-month >= ci-prm-max-periods
080500              move "Y" to ws-stop-flag
080600     end-if.
080700     if       ci-renew-fin-on and ws-month >= ci-prm-no-of-periods
080800              move "Y" to ws-stop-flag
080900     end-if.
081000*
081100 bb130-Exit.  exit section.
081200*
081300 cc800-Write-Snapshot      section.
081400***************************************
081500*    Step 12 - tally the population (active/expelled/rated
081600*    breakdown/insolvent already counted in bb060) and write one
081700*    STATEOUT record and one REPORT detail block.
081800*
081900     move     zero to ws-active-customers.
082000     move     zero to ws-a-rated.
082100     move     zero to ws-b-rated.
082200     move     zero to ws-c-rated.
082300     move     zero to ws-sum-day.
082400     move     zero to ws-sum-d-contrib.
082500     perform  cd010-Tally-One thru cd010-Exit
082600         varying ws-sub from 1 by 1 until ws-sub > lk-actual-count.
082700     if       ws-active-customers > zero
082800              compute ws-avg-payment-day rounded =
082900                      ws-sum-day / ws-active-customers
083000              compute ws-avg-contribution-pct rounded =
083100                      (ws-sum-d-contrib / ws-active-customers) * 100
083200     else
083300              move    zero to ws-avg-payment-day
083400              move    zero to ws-avg-contribution-pct
083500     end-if.
083600     perform  cd900-Move-Stateout  thru cd900-Exit.
083700     write    stateout-record.
083800     perform  cd910-Move-Report    thru cd910-Exit.
083900     move     cc-detail-line   to report-line.
084000     write    report-line.
084100     move     cc-detail-line-2 to report-line.
084200     write    report-line.
084300*
084400 cc800-Exit.  exit section.
084500*
084600 cd010-Tally-One.
084700     if       cust-is-member(ws-sub)
084800              add     1 to ws-active-customers
084900              add     cust-day(ws-sub) to ws-sum-day
085000              add     cust-d-contribution(ws-sub)
085100                      to ws-sum-d-contrib
085110              move    "16" to ws-function-code
085120              call    "cicust1" using ws-function-code
085130                          ci-parameter-record
085140                          ci-customer-entry(ws-sub)
085150                          ci-call-parameters
085200              evaluate ci-call-result-code
085300                  when 1
085400                       add 1 to ws-a-rated
085500                  when 2
085600                       add 1 to ws-b-rated
085700                  when other
085800                       add 1 to ws-c-rated
085900              end-evaluate
086000     end-if.
086100 cd010-Exit.  exit.
086200*
086300 cd900-Move-Stateout.
086400     move     ws-month                to so-month.
086500     move     ws-active-customers      to so-active-customers.
086600     move     ws-expelled-agents       to so-expelled-agents.
086700     move     ws-a-rated              to so-a-rated.
086800     move     ws-b-rated              to so-b-rated.
086900     move     ws-c-rated              to so-c-rated.
087000     move     ws-insolvent            to so-insolvent.
087100     move     ws-total-contribution    to so-total-contribution.
087200     move     ws-total-deficit        to so-total-deficit.
087300     move     ws-total-compensation    to so-total-compensation.
087400     move     ws-total-paid-instal    to so-total-paid-instal.
087500     move     ws-total-new-debt       to so-total-new-debt.
087600     move     ws-cum-total-deficit    to so-cum-total-deficit.
087700     move     ws-cum-total-paid-inst   to so-cum-total-paid-inst.
087800     move     ws-performing-debt-tot   to so-performing-debt.
087900     move     ws-non-performing-debt-tot
088000                                       to so-non-performing-debt.
088100     move     bank-cash               to so-bank-cash.
088200     move     bank-receivables        to so-bank-receivables.
088300     move     bank-assets             to so-bank-assets.
088400     move     fund-assets             to so-fund-assets.
088500     move     fund-net-assets         to so-fund-net-assets.
088600     move     ws-avg-payment-day      to so-avg-payment-day.
088700     move     ws-avg-contribution-pct to so-avg-contribution-pct.
088800     move     ws-zero-risk-period     to so-zero-risk-period.
088900 cd900-Exit.  exit.
089000*
089100 cd910-Move-Report.
089200     move     ws-month                to cc-month.
089300     move     ws-active-customers      to cc-active.
089400     move     ws-expelled-agents       to cc-expelled.
089500     move     ws-a-rated              to cc-a-rated.
089600     move     ws-b-rated              to cc-b-rated.
089700     move     ws-c-rated              to cc-c-rated.
089800     move     ws-insolvent            to cc-insolvent.
089900     move     ws-total-contribution    to cc-contribution.
090000     move     ws-total-deficit        to cc-deficit.
090100     move     ws-total-compensation    to cc-compensation.
090200     move     ws-total-paid-instal    to cc-paid-instal.
090300     move     ws-total-new-debt       to cc-new-debt.
090310     move     ws-avg-payment-day      to cc-avg-payment-day.
090320     move     ws-avg-contribution-pct to cc-avg-contrib-pct.
090400     move     bank-cash               to cc-bank-cash.
090500     move     bank-receivables        to cc-bank-recv.
090600     move     fund-assets             to cc-fund-assets.
090700     move     fund-net-assets         to cc-fund-net.
090710     move     ws-zero-risk-period     to cc-zero-risk-period.
090800 cd910-Exit.  exit.
090900*
091000 cc900-Write-Totals        section.
091100***************************************
091200*    End of run - control break totals block, req the REPORTS
091300*    note (Cum-Deficit, Cum-Paid-Instal, Expelled-Agents,
091400*    Zero-Risk-Period, final Bank/Fund positions, seed used).
091500*
091600     move     cc-totals-line-1 to report-line.
091700     write    report-line.
091800     move     ws-cum-total-deficit    to cc-tot-deficit.
091900     move     cc-totals-line-2 to report-line.
092000     write    report-line.
092100     move     ws-cum-total-paid-inst   to cc-tot-paid-instal.
092200     move     cc-totals-line-3 to report-line.
092300     write    report-line.
092400     move     ws-expelled-agents      to cc-tot-expelled.
092500     move     cc-totals-line-4 to report-line.
092600     write    report-line.
092700     move     ws-zero-risk-period     to cc-tot-zero-risk.
092800     move     cc-totals-line-5 to report-line.
092900     write    report-line.
093000     move     bank-cash               to cc-tot-bank-cash.
093100     move     cc-totals-line-6 to report-line.
093200     write    report-line.
093300     move     bank-receivables        to cc-tot-bank-recv.
093400     move     cc-totals-line-7 to report-line.
093500     write    report-line.
093600     move     fund-assets             to cc-tot-fund-assets.
093700     move     cc-totals-line-8 to report-line.
093800     write    report-line.
093900     move     fund-net-assets         to cc-tot-fund-net.
094000     move     cc-totals-line-9 to report-line.
094100     write    report-line.
094200     move     ci-prm-seed-number      to cc-tot-seed.
094300     move     cc-totals-line-10 to report-line.
094400     write    report-line.
094500*
094600 cc900-Exit.  exit section.
094700*
094800 copy "cirand1.cob".
094900*
