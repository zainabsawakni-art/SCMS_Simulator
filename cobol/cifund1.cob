000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For CIES Fund Ledger  *
000500*     One occurrence per run - held in WS  *
000600*******************************************
000700*
001100* 05/03/91 vbc - Created for the CIES rating/insurance run.
001200* 21/07/94 vbc - Widened both fields to 13.2, see fault CI033
001300*                noted also against cibank1.cob.
001400*
002400 01  CI-Fund-Record.
002500*    Cumulative contributions plus the 100.00 opening balance.
002600     03  Fund-Assets              pic s9(13)v99      comp-3.
002700*    Max((1 - reserve%) * assets - total compensation, 0).
002800     03  Fund-Net-Assets          pic s9(13)v99      comp-3.
002900     03  filler                   pic x(8).
003000*
