000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For CIES Customer     *
000500*        (Borrower) Working Record         *
000600*     Uses Cust-Id as key - one grid cell  *
000700*******************************************
000800*  Working length approx 190 bytes packed, held as a table
000900*  entry in ci900's customer table (see Cust-Table in ci900).
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 04/03/91 vbc - Created for the CIES rating/insurance run.
001400* 11/05/91 vbc - Added Financing-Round & Count-New-Debt for W1.
001500* 30/09/92 vbc - Split Deficit/Cumulative-Deficit out of Balance
001600*                after audit query on non-performing debt, CI019.
001700* 08/01/96 vbc - Added On-Time-Payment/Late-Payment for C10 expulsion.
001800* 1998-09-14 vbc - Year 2000 review: all date-carrying fields in this
001900*                system are elapsed-month counters, not calendar
002000*                dates, so no CI action needed here for Y2K - PATCH-
002100*                MONTH/DURATION already binary counters. Noted CI050.
002200*
002300 01  CI-Customer-Record.
002400*    Sequential id = Grid-Y * Grid-Width + Grid-X.
002500     03  Cust-Id                  pic 9(5)          comp.
002600*    Grouped so the grid coordinate can be viewed packed as one
002700*    six digit sort key - see Cust-Grid-Coord-N below.
002800     03  Cust-Grid-Coord.
002900         05  Cust-Grid-Y          pic 9(3)          comp.
003000         05  Cust-Grid-X          pic 9(3)          comp.
003100     03  Cust-Grid-Coord-N redefines Cust-Grid-Coord
003200                              pic 9(6)          comp.
003300*    Financing (loan) fields - rule C1/C-clear/W1.
003400     03  Cust-Installment         pic s9(7)v99       comp-3.
003500     03  Cust-Duration            pic 9(3)          comp.
003600     03  Cust-Debt                pic s9(11)v99      comp-3.
003700     03  Cust-Cum-Debt            pic s9(13)v99      comp-3.
003800     03  Cust-Gross-Debt          pic s9(11)v99      comp-3.
003900     03  Cust-Performing-Debt     pic s9(11)v99      comp-3.
004000     03  Cust-Non-Perf-Debt       pic s9(11)v99      comp-3.
004100     03  Cust-Patch-Month         pic 9(3)          comp.
004200     03  Cust-Financing-Round     pic 9(3)          comp.
004300     03  Cust-Count-New-Debt      pic 9(3)          comp.
004400*    Status/shock/membership indicators grouped so they can be
004500*    viewed packed as a three digit code on the exception dump -
004600*    see Cust-Indicators-N below.
004700     03  Cust-Indicators.
004800         05  Cust-Status          pic 9             comp.
004900             88  Cust-Loan-Active         value 1.
005000             88  Cust-Loan-Cleared        value 0.
005100*        Insolvency & payment fields - rules C-shock/C-contr/C-insol.
005200         05  Cust-Shock           pic 9             comp.
005300             88  Cust-Shocked-This-Mth    value 1.
005400         05  Cust-Membership      pic 9             comp.
005500             88  Cust-Is-Member           value 1.
005600             88  Cust-Is-Expelled         value 0.
005700     03  Cust-Indicators-N redefines Cust-Indicators
005800                              pic 9(3)          comp.
005900     03  Cust-Insolv-Fraction     pic s9(1)v9(6)     comp-3.
006000     03  Cust-Paid-Contribution   pic s9(9)v99       comp-3.
006100     03  Cust-Cum-Paid-Contrib    pic s9(11)v99      comp-3.
006200     03  Cust-Cum-Installment     pic s9(11)v99      comp-3.
006300     03  Cust-Paid-Installment    pic s9(7)v99       comp-3.
006400     03  Cust-Cum-Paid-Instal     pic s9(11)v99      comp-3.
006500     03  Cust-Deficit             pic s9(7)v99       comp-3.
006600     03  Cust-Cum-Deficit         pic s9(11)v99      comp-3.
006700     03  Cust-Balance             pic s9(7)v99       comp-3.
006800*    Compensation fields - rules C-comp/W5/W6/W7.
006900     03  Cust-Comp-Share          pic s9(1)v9(6)     comp-3.
007000     03  Cust-Comp-Received       pic s9(9)v99       comp-3.
007100     03  Cust-Cum-Compensation    pic s9(11)v99      comp-3.
007200     03  Cust-Addl-Compensation   pic s9(9)v99       comp-3.
007300     03  Cust-Fund-Share          pic s9(1)v9(6)     comp-3.
007400*    Rating / incentive fields - rules C2-C10, grouped so the
007500*    three payment days can be dumped packed as one six digit
007600*    field on the C10 expulsion trace - see Cust-Day-Group-N.
007700     03  Cust-Day-Group.
007800         05  Cust-D               pic 9(2)          comp.
007900         05  Cust-P-Day           pic 9(2)          comp.
008000         05  Cust-Day             pic 9(2)          comp.
008100     03  Cust-Day-Group-N redefines Cust-Day-Group
008200                              pic 9(6)          comp.
008300     03  Cust-B-Risk              pic s9(2)v9(6)     comp-3.
008400     03  Cust-Lamda               pic s9(1)v9(6)     comp-3.
008500     03  Cust-Alpha-1             pic s9(2)v9(6)     comp-3.
008600     03  Cust-Alpha-2             pic s9(2)v9(6)     comp-3.
008700     03  Cust-D-Contribution      pic s9(1)v9(6)     comp-3.
008800     03  Cust-Std-Contribution    pic s9(2)v9(6)     comp-3.
008900     03  Cust-Std-Premium         pic s9(2)v9(6)     comp-3.
009000     03  Cust-Points              pic s9(3)         comp.
009100     03  Cust-On-Time-Payment     pic 9(3)          comp.
009200     03  Cust-Late-Payment        pic 9(3)          comp.
009300*    Rating letter derived by rule C-rating-class, not stored -
009400*    computed on demand in cc900-Report-Totals / bb270 paragraphs.
009500     03  filler                   pic x(8).
009600*
