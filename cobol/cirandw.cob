000100*
000200*******************************************
000300*                                          *
000400*  Working Storage For The CIES Shared     *
000500*     Pseudo-Random Stream (see cirand1)   *
000600*******************************************
000700*
000800* 07/03/91 vbc - Created. Single stream shared by ci000 and
000900*                ci900 so a run is reproducible end to end from
001000*                one seed - Coen minimal-standard generator.
001100*
001200 01  WS-Rng-Work.
001300     03  WS-Rng-Product       pic 9(18)         comp.
001400     03  WS-Rng-Quotient      pic 9(18)         comp.
001500     03  WS-Rng-Remainder     pic 9(9)          comp.
001600     03  WS-Rng-Frac-6        pic 9v9(6)         comp-3.
001700*
